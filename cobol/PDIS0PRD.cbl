000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = PDIS0PRD                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = PURIS Days-of-Supply Batch -              *
000600*                     Partner Production Record Validator        *
000700*                                                                *
000800*  AUTHOR       = L. M. KLEIN                                    *
000900*  INSTALLATION = MATERIALHOF DATA SERVICES, DORTMUND            *
001000*  DATE-WRITTEN = 11/12/87                                       *
001100*  DATE-COMPILED=                                                *
001200*  SECURITY     = NONE                                           *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  FUNCTION =                                                    *
001700*      CALLed by PDIS0CMN for every record on PRODNF.  Applies   *
001800*      the partner-production record edits agreed with           *
001850*      Materialhof's inbound-data standards.                      *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*  CHANGE ACTIVITY :                                             *
002200*                                                                *
002300*  DATE      INIT  TICKET     REMARKS                            *
002400*  --------  ----  ---------  -------------------------------   *
002500*  11/12/87  LMK   INIT-021   ORIGINAL PROGRAM.                  *
002600*  04/02/13  GMS   CR-1699    PRODUCTION-SITE-BPNS CHECK ADDED.  *
002700*                                                                *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    PDIS0PRD.
003100 AUTHOR.        L. M. KLEIN.
003200 INSTALLATION.  MATERIALHOF DATA SERVICES, DORTMUND.
003300 DATE-WRITTEN.  11/12/87.
003400 DATE-COMPILED.
003500 SECURITY.      NONE.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMERIC-DAY IS '0' THROUGH '9'.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*
004600 01  WS-PROGRAM-FIELDS.
004700     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
004750     05  FILLER                   PIC X(04).
004800*
004810*    Run totals - standalone scratch counters bumped once per
004820*    record by 000-MAIN, not part of any larger record.
004830*
004840 77  WS-REJECT-COUNT              PIC S9(07) COMP-3 VALUE 0.
004850 77  WS-ACCEPT-COUNT              PIC S9(07) COMP-3 VALUE 0.
004860 77  WS-ACCEPT-COUNT-ED REDEFINES WS-ACCEPT-COUNT
004870                                  PIC S9(07).
005300*
005400 LINKAGE SECTION.
005500 COPY PDISPRD.
005600 01  LK-VALID-SW                  PIC X(01).
005700     88  LK-VALID                      VALUE 'Y'.
005800     88  LK-INVALID                    VALUE 'N'.
005900*
006000******************************************************************
006100 PROCEDURE DIVISION USING PDIS-PRODUCTION-RECORD, LK-VALID-SW.
006200******************************************************************
006300*
006400 000-MAIN.
006500     PERFORM 100-VALIDATE-RECORD THROUGH 100-EXIT.
006600     IF LK-VALID
006700         ADD 1 TO WS-ACCEPT-COUNT
006800     ELSE
006900         ADD 1 TO WS-REJECT-COUNT.
007000     GOBACK.
007100*
007200*    Partner-production record validation - quantity > 0,
007300*    measurement unit present, estimated-completion-date present,
007400*    material reference present, production-site BPNS present.
007500*
007600 100-VALIDATE-RECORD.
007700     SET LK-VALID TO TRUE.
007800     IF NOT (PRD-QUANTITY > 0)
007900         SET LK-INVALID TO TRUE
008000         GO TO 100-EXIT.
008100     IF PRD-MEASUREMENT-UNIT = SPACES
008200         SET LK-INVALID TO TRUE
008300         GO TO 100-EXIT.
008400     IF PRD-ESTIMATED-COMPLETION-DATE = ZEROES
008500         SET LK-INVALID TO TRUE
008600         GO TO 100-EXIT.
008700     IF PRD-OWN-MATERIAL-NUMBER = SPACES
008800         SET LK-INVALID TO TRUE
008900         GO TO 100-EXIT.
009000     IF PRD-PRODUCTION-SITE-BPNS = SPACES
009100         SET LK-INVALID TO TRUE
009200         GO TO 100-EXIT.
009300 100-EXIT.
009400     EXIT.
009500*
009600*  END OF PROGRAM PDIS0PRD

000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      pdisstk.cpy                                               *
000500*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000600*      All Rights Reserved.                                      *
000700*                                                                *
000800* Element of the PURIS Days-of-Supply batch subsystem.           *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*
001300*    DESCRIPTION
001400*
001500*    Layout of the opening-balance record on STOCKF - one row
001600*    per material/partner/site, giving the on-hand quantity the
001700*    nightly days-of-supply run starts walking forward from.
001800*    Also drives the outer control break PDIS0CMN performs -
001900*    one STOCKF record begins a new material/partner/site group.
002000*
002100*    AMENDMENT HISTORY
002200*
002300*    DATE      INIT  TICKET    DESCRIPTION
002400*    --------  ----  --------  ------------------------------
002500*    03/14/85  TPC   CR-1180   ORIGINAL LAYOUT.
002600*
002700*----------------------------------------------------------------*
002800*
002900 01  PDIS-STOCK-RECORD.
003000     05  STK-OWN-MATERIAL-NUMBER       PIC X(20).
003100     05  STK-PARTNER-BPNL              PIC X(16).
003200     05  STK-SITE-BPNS                 PIC X(16).
003300     05  STK-SITE-BPNA                 PIC X(16).
003400     05  STK-ON-HAND-QUANTITY          PIC S9(9)V9(2).
003500     05  STK-ON-HAND-QUANTITY-ED  REDEFINES STK-ON-HAND-QUANTITY
003600                                      PIC S9(9)V99.
003700     05  STK-AS-OF-DATE                PIC 9(08).
003800     05  STK-AS-OF-DATE-R REDEFINES STK-AS-OF-DATE.
003900         10  STK-ASF-CC                PIC 9(02).
004000         10  STK-ASF-YY                PIC 9(02).
004100         10  STK-ASF-MM                PIC 9(02).
004200         10  STK-ASF-DD                PIC 9(02).
004300     05  FILLER                        PIC X(16).

000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      pdisprd.cpy                                               *
000500*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000600*      All Rights Reserved.                                      *
000700*                                                                *
000800* Element of the PURIS Days-of-Supply batch subsystem.           *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*
001300*    DESCRIPTION
001400*
001500*    Layout of one partner-reported production order.  One
001600*    record represents a quantity the partner expects to have
001700*    produced by ESTIMATED-COMPLETION-DATE at one of their
001800*    sites.  Used on PRODNF and by PDIS0PRD / PDIS0SUP.
001900*
002000*    AMENDMENT HISTORY
002100*
002200*    DATE      INIT  TICKET    DESCRIPTION
002300*    --------  ----  --------  ------------------------------
002400*    02/19/93  GMS   INIT-003  ORIGINAL LAYOUT.
002500*    06/18/98  DWS   Y2K-017   COMPLETION DATE WIDENED TO CCYYMMDD.
002600*
002700*----------------------------------------------------------------*
002800*
002900 01  PDIS-PRODUCTION-RECORD.
003000*
003100*        RECORD CONTROL SEGMENT - SOURCE/AUDIT TRACKING
003200*
003300     05  PRD-CONTROL.
003400         10  PRD-RECORD-UUID           PIC X(36).
003500         10  PRD-RECORD-STATUS         PIC X(01).
003600             88  PRD-STATUS-ACCEPTED          VALUE 'A'.
003700             88  PRD-STATUS-REJECTED          VALUE 'R'.
003800             88  PRD-STATUS-PENDING            VALUE 'P'.
003900         10  PRD-CREATE-DATE           PIC 9(08).
004000         10  PRD-CREATE-USERID         PIC X(08).
004100*
004200*        BUSINESS KEY AND PRODUCTION DATA
004300*
004400     05  PRD-PARTNER-BPNL              PIC X(16).
004500     05  PRD-OWN-MATERIAL-NUMBER       PIC X(20).
004600     05  PRD-QUANTITY                  PIC S9(9)V9(2).
004700     05  PRD-QUANTITY-ED  REDEFINES PRD-QUANTITY
004800                                      PIC S9(9)V99.
004900     05  PRD-MEASUREMENT-UNIT          PIC X(10).
005000     05  PRD-ESTIMATED-COMPLETION-DATE PIC 9(08).
005100     05  PRD-ESTIM-COMPL-DATE-R
005200             REDEFINES PRD-ESTIMATED-COMPLETION-DATE.
005300         10  PRD-ECD-CC                PIC 9(02).
005400         10  PRD-ECD-YY                PIC 9(02).
005500         10  PRD-ECD-MM                PIC 9(02).
005600         10  PRD-ECD-DD                PIC 9(02).
005700     05  PRD-PRODUCTION-SITE-BPNS      PIC X(16).
005800     05  FILLER                        PIC X(30).

000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = PDIS0SDV                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = PURIS Days-of-Supply Batch -              *
000600*                     Reported Days-of-Supply Completeness Check *
000700*                                                                *
000800*  AUTHOR       = L. M. KLEIN                                    *
000900*  INSTALLATION = MATERIALHOF DATA SERVICES, DORTMUND            *
001000*  DATE-WRITTEN = 11/12/87                                       *
001100*  DATE-COMPILED=                                                *
001200*  SECURITY     = NONE                                           *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  FUNCTION =                                                    *
001700*      Field-completeness check only - no calculation performed *
001800*      by this unit.  Applies the reported-supply and reported-  *
001900*      customer-supply record completeness rule, which is the    *
002000*      same five-field check on both record types.               *
002050*                                                                *
002100*  NOTE =                                                        *
002125*      This unit is CALLed from the maintenance path that        *
002150*      accepts a reported-supply or reported-customer-supply      *
002175*      record one at a time; no nightly batch job on this         *
002180*      schedule carries that record type, so PDIS0CMN does not    *
002190*      CALL this program.                                         *
002200*                                                                *
002300*----------------------------------------------------------------*
002400*  CHANGE ACTIVITY :                                             *
002500*                                                                *
002600*  DATE      INIT  TICKET     REMARKS                            *
002700*  --------  ----  ---------  -------------------------------   *
002800*  11/12/87  LMK   INIT-022   ORIGINAL PROGRAM.                  *
002900*  01/05/15  RJH   CR-1802    SHARED FOR REPORTED-CUSTOMER-SUPPLY*
003000*                             PATH - SAME FIVE FIELDS CHECKED.   *
003100*                                                                *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    PDIS0SDV.
003500 AUTHOR.        L. M. KLEIN.
003600 INSTALLATION.  MATERIALHOF DATA SERVICES, DORTMUND.
003700 DATE-WRITTEN.  11/12/87.
003800 DATE-COMPILED.
003900 SECURITY.      NONE.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-DAY IS '0' THROUGH '9'.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000 01  WS-PROGRAM-FIELDS.
005100     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
005200     05  WS-PROGRAM-STATUS-R REDEFINES WS-PROGRAM-STATUS.
005300         10  WS-STATUS-CODE       PIC X(04).
005400         10  FILLER               PIC X(26).
005500*
005610*    Run totals - standalone scratch counters bumped once per
005620*    record by 000-MAIN, not part of any larger record.
005630*
005640 77  WS-CHECKS-RUN                PIC S9(04) COMP VALUE 0.
005650 77  WS-CHECKS-FAILED             PIC S9(04) COMP VALUE 0.
006200*
006300 LINKAGE SECTION.
006400*
006500*    Generic five-field reported-record shape - a subset common
006600*    to both REPORTED-SUPPLIER-DAYS-OF-SUPPLY and REPORTED-
006700*    CUSTOMER-SUPPLY records, so one small LINKAGE record covers
006800*    either caller without a full record layout COPY.
006900*
007000 01  LK-REPORTED-RECORD.
007100     05  LK-RPT-PARTNER-BPNL          PIC X(16).
007200     05  LK-RPT-MATERIAL-NUMBER       PIC X(20).
007300     05  LK-RPT-DATE                  PIC 9(08).
007400     05  LK-RPT-DATE-R REDEFINES LK-RPT-DATE.
007500         10  LK-RPT-CC                PIC 9(02).
007600         10  LK-RPT-YY                PIC 9(02).
007700         10  LK-RPT-MM                PIC 9(02).
007800         10  LK-RPT-DD                PIC 9(02).
007900     05  LK-RPT-STOCK-LOCN-BPNA       PIC X(16).
008000     05  LK-RPT-STOCK-LOCN-BPNS       PIC X(16).
008100     05  FILLER                       PIC X(04).
008200 01  LK-VALID-SW                  PIC X(01).
008300     88  LK-VALID                      VALUE 'Y'.
008400     88  LK-INVALID                    VALUE 'N'.
008500*
008600******************************************************************
008700 PROCEDURE DIVISION USING LK-REPORTED-RECORD, LK-VALID-SW.
008800******************************************************************
008900*
009000 000-MAIN.
009100     PERFORM 100-VALIDATE-RECORD THROUGH 100-EXIT.
009200     GOBACK.
009300*
009400*    Reported-supply / reported-customer-supply record
009500*    completeness check - all five fields must be present.
009600*
009700 100-VALIDATE-RECORD.
009800     SET LK-VALID TO TRUE.
009900     IF LK-RPT-PARTNER-BPNL = SPACES
010000         SET LK-INVALID TO TRUE
010100         GO TO 100-EXIT.
010200     IF LK-RPT-MATERIAL-NUMBER = SPACES
010300         SET LK-INVALID TO TRUE
010400         GO TO 100-EXIT.
010500     IF LK-RPT-DATE = ZEROES
010600         SET LK-INVALID TO TRUE
010700         GO TO 100-EXIT.
010800     IF LK-RPT-STOCK-LOCN-BPNA = SPACES
010900         SET LK-INVALID TO TRUE
011000         GO TO 100-EXIT.
011100     IF LK-RPT-STOCK-LOCN-BPNS = SPACES
011200         SET LK-INVALID TO TRUE
011300         GO TO 100-EXIT.
011400 100-EXIT.
011500     EXIT.
011600*
011700*  END OF PROGRAM PDIS0SDV

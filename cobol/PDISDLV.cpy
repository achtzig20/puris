000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      pdisdlv.cpy                                               *
000500*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000600*      All Rights Reserved.                                      *
000700*                                                                *
000800* Element of the PURIS Days-of-Supply batch subsystem.           *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*
001300*    DESCRIPTION
001400*
001500*    Layout of one shipment-leg record.  Shared by DELIVRF (our
001600*    own reported deliveries) and RDELIVF (the partner's
001700*    reported deliveries for the same legs) - same 01-level is
001800*    COPYd into both FDs so PDIS0DLV and PDIS0VAL can process
001900*    either file with identical field names.
002000*
002100*    AMENDMENT HISTORY
002200*
002300*    DATE      INIT  TICKET    DESCRIPTION
002400*    --------  ----  --------  ------------------------------
002500*    11/02/87  RJH   INIT-002  ORIGINAL LAYOUT.
002600*    04/30/94  GMS   CR-0710   ADDED INCOTERM-RESPONSIBILITY.
002700*    06/18/98  DWS   Y2K-017   DEPARTURE/ARRIVAL DATES TO CCYYMMDD.
002800*    08/11/05  TPC   CR-1340   ADDED ORDER-NUMBER TRIPLET.
002900*
003000*----------------------------------------------------------------*
003100*
003200 01  PDIS-DELIVERY-RECORD.
003300*
003400*        RECORD CONTROL SEGMENT - SOURCE/AUDIT TRACKING
003500*
003600     05  DLV-CONTROL.
003700         10  DLV-RECORD-UUID           PIC X(36).
003800         10  DLV-RECORD-STATUS         PIC X(01).
003900             88  DLV-STATUS-ACCEPTED          VALUE 'A'.
004000             88  DLV-STATUS-REJECTED          VALUE 'R'.
004100             88  DLV-STATUS-PENDING            VALUE 'P'.
004200         10  DLV-CREATE-DATE           PIC 9(08).
004300         10  DLV-CREATE-USERID         PIC X(08).
004400*
004500*        BUSINESS KEY AND SHIPMENT DATA
004600*
004700     05  DLV-PARTNER-BPNL              PIC X(16).
004800     05  DLV-OWN-MATERIAL-NUMBER       PIC X(20).
004900     05  DLV-QUANTITY                  PIC S9(9)V9(2).
005000     05  DLV-QUANTITY-ED  REDEFINES DLV-QUANTITY
005100                                      PIC S9(9)V99.
005200     05  DLV-MEASUREMENT-UNIT          PIC X(10).
005300     05  DLV-ORIGIN-BPNS               PIC X(16).
005400     05  DLV-ORIGIN-BPNA               PIC X(16).
005500     05  DLV-DESTINATION-BPNS          PIC X(16).
005600     05  DLV-DESTINATION-BPNA          PIC X(16).
005700     05  DLV-INCOTERM-CODE             PIC X(03).
005800     05  DLV-INCOTERM-RESPONSIBILITY   PIC X(08).
005900         88  DLV-RESP-SUPPLIER   VALUE 'SUPPLIER'.
006000         88  DLV-RESP-CUSTOMER   VALUE 'CUSTOMER'.
006100         88  DLV-RESP-PARTIAL    VALUE 'PARTIAL '.
006200     05  DLV-DEPARTURE-TYPE            PIC X(20).
006300         88  DLV-DEPART-ESTIMATED VALUE 'ESTIMATED-DEPARTURE '.
006400         88  DLV-DEPART-ACTUAL    VALUE 'ACTUAL-DEPARTURE    '.
006500     05  DLV-DATE-OF-DEPARTURE         PIC 9(08).
006600     05  DLV-DATE-OF-DEPARTURE-R REDEFINES DLV-DATE-OF-DEPARTURE.
006700         10  DLV-DEP-CC                PIC 9(02).
006800         10  DLV-DEP-YY                PIC 9(02).
006900         10  DLV-DEP-MM                PIC 9(02).
007000         10  DLV-DEP-DD                PIC 9(02).
007100     05  DLV-ARRIVAL-TYPE              PIC X(20).
007200         88  DLV-ARRIVE-ESTIMATED VALUE 'ESTIMATED-ARRIVAL   '.
007300         88  DLV-ARRIVE-ACTUAL    VALUE 'ACTUAL-ARRIVAL      '.
007400     05  DLV-DATE-OF-ARRIVAL           PIC 9(08).
007500     05  DLV-DATE-OF-ARRIVAL-R REDEFINES DLV-DATE-OF-ARRIVAL.
007600         10  DLV-ARR-CC                PIC 9(02).
007700         10  DLV-ARR-YY                PIC 9(02).
007800         10  DLV-ARR-MM                PIC 9(02).
007900         10  DLV-ARR-DD                PIC 9(02).
008000     05  DLV-CUSTOMER-ORDER-ID         PIC X(30).
008100     05  DLV-CUSTOMER-ORDER-POSN-ID    PIC X(30).
008200     05  DLV-SUPPLIER-ORDER-ID         PIC X(30).
008300     05  DLV-PRODUCT-FLAG              PIC X(01).
008400         88  DLV-IS-PRODUCT      VALUE 'Y'.
008500     05  DLV-MATERIAL-FLAG             PIC X(01).
008600         88  DLV-IS-MATERIAL     VALUE 'Y'.
008700     05  FILLER                        PIC X(14).

000100*----------------------------------------------------------------*
000150*                                                                *
000175*               @BANNER_START@                                  *
000200*      pdisdmt.cpy                                               *
000300*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000325*      All Rights Reserved.                                      *
000350*                                                                *
000375* Element of the PURIS Days-of-Supply batch subsystem.           *
000390*               @BANNER_END@                                     *
000400*                                                                *
000410*----------------------------------------------------------------*
000420*
000430*    DESCRIPTION
000440*
000450*    In-storage work table of accepted DEMANDF entries.  COPYd
000460*    into PDIS0CMN's WORKING-STORAGE (where it is built by
000500*    920-LOAD-AND-VALIDATE-DEMAND) and into PDIS0DEM's LINKAGE
000600*    SECTION (where it is read by 200-GET-QUANTITY-FOR-DAYS) so
000700*    caller and callee always agree on the layout.  DMT-UUID
000800*    carries the record's UUID forward so the load paragraph can
000900*    enforce the UUID-exists / duplicate-equal reject rule before
000950*    an entry is added.
001000*
001010*    AMENDMENT HISTORY
001020*
001030*    DATE      INIT  TICKET    DESCRIPTION
001040*    --------  ----  --------  ------------------------------
001050*    03/14/85  TPC   CR-1180   ORIGINAL LAYOUT.
001060*
001070*----------------------------------------------------------------*
001080*
001100 01  PDIS-DEMAND-TABLE.
001200     05  DMT-COUNT                 PIC S9(04) COMP VALUE 0.
001300     05  FILLER                    PIC X(04).
001400     05  DMT-ENTRY OCCURS 500 TIMES INDEXED BY DMT-IX.
001500         10  DMT-UUID              PIC X(36).
001600         10  DMT-MATERIAL          PIC X(20).
001700         10  DMT-PARTNER           PIC X(16).
001800         10  DMT-SITE              PIC X(16).
001900         10  DMT-DAY               PIC 9(08).
002000         10  DMT-QUANTITY          PIC S9(9)V9(2) COMP-3.
002100         10  FILLER                PIC X(04).

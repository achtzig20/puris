000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      pdisres.cpy                                               *
000500*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000600*      All Rights Reserved.                                      *
000700*                                                                *
000800* Element of the PURIS Days-of-Supply batch subsystem.           *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*
001300*    DESCRIPTION
001400*
001500*    Layout of one forecast-day result on SUPRESF - the sole
001600*    output of the nightly run.  One row per material/partner/
001700*    site/forecast-day, written in ascending RESULT-DATE order
001800*    within the (material, partner, site) group.
001900*
002000*    AMENDMENT HISTORY
002100*
002200*    DATE      INIT  TICKET    DESCRIPTION
002300*    --------  ----  --------  ------------------------------
002400*    03/14/85  TPC   CR-1180   ORIGINAL LAYOUT.
002500*
002600*----------------------------------------------------------------*
002700*
002800 01  PDIS-SUPPLY-DAY-RESULT.
002900     05  RES-OWN-MATERIAL-NUMBER       PIC X(20).
003000     05  RES-PARTNER-BPNL              PIC X(16).
003100     05  RES-STOCK-LOCATION-BPNS       PIC X(16).
003200     05  RES-STOCK-LOCATION-BPNA       PIC X(16).
003300     05  RES-RESULT-DATE                PIC 9(08).
003400     05  RES-RESULT-DATE-R REDEFINES RES-RESULT-DATE.
003500         10  RES-RSD-CC                PIC 9(02).
003600         10  RES-RSD-YY                PIC 9(02).
003700         10  RES-RSD-MM                PIC 9(02).
003800         10  RES-RSD-DD                PIC 9(02).
003900     05  RES-DAYS-OF-SUPPLY             PIC S9(5)V9(4).
004000     05  RES-DAYS-OF-SUPPLY-ED REDEFINES RES-DAYS-OF-SUPPLY
004100                                      PIC S9(5)V9999.
004200     05  FILLER                        PIC X(20).

000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = PDIS0CUS                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = PURIS Days-of-Supply Batch -              *
000600*                     Customer-Side Calculation                 *
000700*                                                                *
000800*  AUTHOR       = T. P. CONROY                                   *
000900*  INSTALLATION = MATERIALHOF DATA SERVICES, DORTMUND            *
001000*  DATE-WRITTEN = 03/14/1985                                     *
001100*  DATE-COMPILED=                                                *
001200*  SECURITY     = NONE                                           *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  FUNCTION =                                                    *
001700*      CALLed once per material/partner/site by PDIS0CMN.        *
001800*      Walks the forecast horizon day by day, netting the        *
001900*      customer's forecast DEMAND against incoming DELIVERY      *
002000*      quantity, and reports the resulting days-of-supply for    *
002100*      every day in the horizon.  See the exhaustion algorithm   *
002200*      in paragraph 150.  PDIS0SUP carries the supplier-side     *
002300*      twin of this same exhaustion logic; the two programs      *
002400*      keep their own copies of the walk rather than sharing a   *
002500*      subroutine, per Materialhof house practice of one self-   *
002600*      contained CALLable per net-position calculation.          *
002700*                                                                *
002800*  LINKAGE =                                                     *
002900*      1: LK-OPENING-QTY     (passed, not changed)                *
003000*      2: LK-HORIZON-N       (passed, not changed)                *
003100*      3: LK-DEMAND-SERIES   (passed, not changed)                *
003200*      4: LK-DELIVERY-SERIES (passed, not changed, incoming)      *
003300*      5: LK-RESULT-SERIES   (passed and filled in)               *
003400*                                                                *
003500*----------------------------------------------------------------*
003600*  CHANGE ACTIVITY :                                             *
003700*                                                                *
003800*  DATE      INIT  TICKET     REMARKS                            *
003900*  --------  ----  ---------  -------------------------------   *
004000*  03/14/85  TPC   CR-1180    ORIGINAL PROGRAM.                  *
004050*  03/02/98  DWS   Y2K-017    (RETRO) DAY-IX WIDENED, N/A HERE.  *
004100*  11/09/04  GMS   CR-1295    END-OF-HORIZON LOOK-AHEAD ADDED.   *
004300*  08/19/11  LMK   CR-1622    ROUNDED MOVE INTO RESULT SERIES.   *
004400*  01/05/15  RJH   CR-1801    REVIEWED FOR ZERO-DEMAND DAY RULE. *
004500*                                                                *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    PDIS0CUS.
004900 AUTHOR.        T. P. CONROY.
005000 INSTALLATION.  MATERIALHOF DATA SERVICES, DORTMUND.
005100 DATE-WRITTEN.  03/14/1985.
005200 DATE-COMPILED.
005300 SECURITY.      NONE.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-DAY IS '0' THROUGH '9'.
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WS-PROGRAM-FIELDS.
006500     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
006800     05  WS-EXHAUSTED-SW          PIC X(01) VALUE 'N'.
006900         88  WS-EXHAUSTED               VALUE 'Y'.
007000     05  FILLER                   PIC X(04).
007050*
007060*    Scratch loop controls for the 100 day walk and the 150
007070*    exhaustion scan - standalone items, not grouped under an
007080*    01, since each is reused across several paragraphs.
007090*
007095 77  WS-DAY-IX                    PIC 9(02) COMP.
007098 77  WS-EXH-IX                    PIC 9(02) COMP.
007100*
007200 01  WS-CALC-FIELDS.
007300     05  WS-STOCK-BALANCE         PIC S9(9)V9(2) COMP-3.
007400     05  WS-STOCK-BALANCE-ED REDEFINES WS-STOCK-BALANCE
007500                                  PIC S9(9)V99.
007600     05  WS-REMAINING-STOCK       PIC S9(9)V9(2) COMP-3.
007700     05  WS-REMAINING-STOCK-ED REDEFINES WS-REMAINING-STOCK
007800                                  PIC S9(9)V99.
007900     05  WS-EXH-DEMAND            PIC S9(9)V9(2) COMP-3.
008000     05  WS-DAYS-OF-SUPPLY        PIC S9(5)V9(4) COMP-3.
008100     05  WS-DAYS-OF-SUPPLY-ED REDEFINES WS-DAYS-OF-SUPPLY
008200                                  PIC S9(5)V9999.
008300     05  FILLER                   PIC X(04).
008400*
008500 LINKAGE SECTION.
008600 01  LK-OPENING-QTY               PIC S9(9)V9(2) COMP-3.
008700 01  LK-HORIZON-N                 PIC 9(02).
008800 01  LK-DEMAND-SERIES.
008900     05  LK-DEMAND-QTY OCCURS 99 TIMES
009000                 PIC S9(9)V9(2) COMP-3.
009100 01  LK-DELIVERY-SERIES.
009200     05  LK-DELIVERY-QTY OCCURS 99 TIMES
009300                 PIC S9(9)V9(2) COMP-3.
009400 01  LK-RESULT-SERIES.
009500     05  LK-RESULT-DOS OCCURS 99 TIMES
009600                 PIC S9(5)V9(4) COMP-3.
009700*
009800******************************************************************
009900 PROCEDURE DIVISION USING LK-OPENING-QTY, LK-HORIZON-N,
010000         LK-DEMAND-SERIES, LK-DELIVERY-SERIES, LK-RESULT-SERIES.
010100******************************************************************
010200*
010300 000-MAIN.
010400     MOVE 'CALCULATING CUSTOMER DAYS-OF-SUPPLY'
010500                                  TO WS-PROGRAM-STATUS.
010600     MOVE LK-OPENING-QTY          TO WS-STOCK-BALANCE.
010700     PERFORM 100-CALCULATE-ONE-DAY THROUGH 100-EXIT
010800         VARYING WS-DAY-IX FROM 1 BY 1
010900         UNTIL WS-DAY-IX > LK-HORIZON-N.
011000     GOBACK.
011100*
011200*    Day I is the end of the horizon when I = LK-HORIZON-N; its
011300*    delivery quantity lands on the opening balance before the
011400*    exhaustion algorithm runs for that day only (the look-ahead).
011500*
011600 100-CALCULATE-ONE-DAY.
011700     IF WS-DAY-IX = LK-HORIZON-N
011800         ADD LK-DELIVERY-QTY (WS-DAY-IX) TO WS-STOCK-BALANCE.
011900     MOVE WS-STOCK-BALANCE     TO WS-REMAINING-STOCK.
012000     PERFORM 150-EXHAUST-STOCK THROUGH 150-EXIT.
012100     COMPUTE LK-RESULT-DOS (WS-DAY-IX) ROUNDED =
012200         WS-DAYS-OF-SUPPLY.
012300     SUBTRACT LK-DEMAND-QTY (WS-DAY-IX) FROM WS-STOCK-BALANCE.
012400     ADD LK-DELIVERY-QTY (WS-DAY-IX)    TO WS-STOCK-BALANCE.
012500 100-EXIT.
012600     EXIT.
012700*
012800*    Days-of-supply exhaustion algorithm.  Given the opening
012900*    WS-REMAINING-STOCK for day WS-DAY-IX, walks demand[WS-DAY-IX
013000*    .. LK-HORIZON-N] counting whole covered days and, at most,
013100*    one final fractional day, then stops.  A demand of exactly
013200*    zero on a day with stock remaining counts as a full day
013300*    covered, since STOCK >= 0 is always true.
013400*
013500 150-EXHAUST-STOCK.
013600     MOVE 0   TO WS-DAYS-OF-SUPPLY.
013700     MOVE 'N' TO WS-EXHAUSTED-SW.
013800     PERFORM 160-EXHAUST-ONE-DAY THROUGH 160-EXIT
013900         VARYING WS-EXH-IX FROM WS-DAY-IX BY 1
014000         UNTIL WS-EXH-IX > LK-HORIZON-N
014100            OR WS-EXHAUSTED.
014200 150-EXIT.
014300     EXIT.
014400*
014500 160-EXHAUST-ONE-DAY.
014600     MOVE LK-DEMAND-QTY (WS-EXH-IX) TO WS-EXH-DEMAND.
014700     IF WS-REMAINING-STOCK >= WS-EXH-DEMAND
014800         ADD 1 TO WS-DAYS-OF-SUPPLY
014900         SUBTRACT WS-EXH-DEMAND FROM WS-REMAINING-STOCK
015000     ELSE
015100         IF WS-REMAINING-STOCK < WS-EXH-DEMAND
015200                 AND WS-REMAINING-STOCK > 0
015300             COMPUTE WS-DAYS-OF-SUPPLY =
015400                 WS-DAYS-OF-SUPPLY +
015500                 (WS-REMAINING-STOCK / WS-EXH-DEMAND)
015600             MOVE 'Y' TO WS-EXHAUSTED-SW
015700         ELSE
015800             MOVE 'Y' TO WS-EXHAUSTED-SW.
015900 160-EXIT.
016000     EXIT.
016100*
016200*  END OF PROGRAM PDIS0CUS

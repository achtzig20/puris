000100*----------------------------------------------------------------*
000150*                                                                *
000175*               @BANNER_START@                                  *
000200*      pdisdlt.cpy                                               *
000300*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000325*      All Rights Reserved.                                      *
000350*                                                                *
000375* Element of the PURIS Days-of-Supply batch subsystem.           *
000390*               @BANNER_END@                                     *
000400*                                                                *
000410*----------------------------------------------------------------*
000420*
000430*    DESCRIPTION
000440*
000450*    In-storage work table of accepted delivery entries, shared
000460*    by DELIVRF (own) and RDELIVF (partner-reported).  COPYd into
000600*    PDIS0CMN's WORKING-STORAGE twice under two different 01-level
000700*    names (once for our own deliveries, once for the partner-
000800*    reported deliveries) and into PDIS0DLV's LINKAGE SECTION
000900*    where it is read by 200-GET-QUANTITY-FOR-DAYS, direction
000950*    filtered and day-of-month matched.  DLT-UUID backs the
000970*    UUID-exists / duplicate-equal reject rule at load time.
001000*
001010*    AMENDMENT HISTORY
001020*
001030*    DATE      INIT  TICKET    DESCRIPTION
001040*    --------  ----  --------  ------------------------------
001050*    03/14/85  TPC   CR-1180   ORIGINAL LAYOUT.
001060*
001070*----------------------------------------------------------------*
001080*
001200 01  PDIS-DELIVERY-TABLE.
001300     05  DLT-COUNT                 PIC S9(04) COMP VALUE 0.
001400     05  FILLER                    PIC X(04).
001500     05  DLT-ENTRY OCCURS 500 TIMES INDEXED BY DLT-IX.
001600         10  DLT-UUID              PIC X(36).
001700         10  DLT-MATERIAL          PIC X(20).
001800         10  DLT-PARTNER           PIC X(16).
001900         10  DLT-ORIGIN-SITE       PIC X(16).
002000         10  DLT-DESTIN-SITE       PIC X(16).
002100         10  DLT-DEPARTURE-DATE    PIC 9(08).
002200         10  DLT-ARRIVAL-DATE      PIC 9(08).
002300         10  DLT-QUANTITY          PIC S9(9)V9(2) COMP-3.
002400         10  FILLER                PIC X(04).

000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = PDIS0DEM                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = PURIS Days-of-Supply Batch -              *
000600*                     Own Demand Record Services                *
000700*                                                                *
000800*  AUTHOR       = G. M. SCHULTE                                  *
000900*  INSTALLATION = MATERIALHOF DATA SERVICES, DORTMUND            *
001000*  DATE-WRITTEN = 03/14/1985                                     *
001100*  DATE-COMPILED=                                                *
001200*  SECURITY     = NONE                                           *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  FUNCTION =                                                    *
001700*      Two entry functions, selected by LK-FUNCTION-CODE:        *
001800*        VALIDT - validates one inbound demand record against    *
001900*                 master data and business-responsibility        *
002000*                 rules (paragraph 100).                         *
002100*        GETQTY - sums accepted demand quantities into a day-    *
002200*                 indexed series for one material/partner/site   *
002300*                 over the forecast horizon (paragraph 200).     *
002400*      Both functions cover demand taken against our own sites.  *
002500*                                                                *
002600*----------------------------------------------------------------*
002700*  CHANGE ACTIVITY :                                             *
002800*                                                                *
002900*  DATE      INIT  TICKET     REMARKS                            *
003000*  --------  ----  ---------  -------------------------------   *
003100*  03/14/85  TPC   CR-1180    ORIGINAL PROGRAM.                  *
003200*  09/16/05  GMS   CR-1344    ADDED SUPPLIER-LOCATION-BPNS RULE. *
003300*  06/02/09  LMK   CR-1510    OWN-PARTY EXCLUSION RULE ADDED.    *
003400*  01/05/15  RJH   CR-1801    REVIEWED ZERO-QUANTITY REJECT.     *
003500*                                                                *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    PDIS0DEM.
003900 AUTHOR.        G. M. SCHULTE.
004000 INSTALLATION.  MATERIALHOF DATA SERVICES, DORTMUND.
004100 DATE-WRITTEN.  03/14/1985.
004200 DATE-COMPILED.
004300 SECURITY.      NONE.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-DAY IS '0' THROUGH '9'.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-PROGRAM-FIELDS.
005500     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
005600     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
005700         88  WS-FOUND                   VALUE 'Y'.
005800     05  WS-TARGET-DAY            PIC 9(08).
005900     05  WS-TARGET-DAY-R REDEFINES WS-TARGET-DAY.
006000         10  WS-TGT-CC            PIC 9(02).
006100         10  WS-TGT-YY            PIC 9(02).
006200         10  WS-TGT-MM            PIC 9(02).
006300         10  WS-TGT-DD            PIC 9(02).
006350     05  FILLER                   PIC X(04).
006400*
006410*    Scratch loop controls for the 200-series day loop and the
006420*    210 duplicate-entry scan - standalone items, reused across
006430*    both paragraphs rather than carried in a record group.
006440*
006450 77  WS-DAY-IX                    PIC 9(02) COMP.
006460 77  WS-SCAN-IX                   PIC S9(04) COMP.
006700*
006800 01  WS-DATE-ROLL-FIELDS.
006900     05  WS-ROLL-CCYY             PIC 9(04).
007000     05  WS-ROLL-MM               PIC 9(02).
007100     05  WS-ROLL-DD               PIC 9(02).
007200     05  WS-DAYS-IN-MONTH-TAB.
007300         10  FILLER PIC 9(02) VALUE 31.
007400         10  FILLER PIC 9(02) VALUE 28.
007500         10  FILLER PIC 9(02) VALUE 31.
007600         10  FILLER PIC 9(02) VALUE 30.
007700         10  FILLER PIC 9(02) VALUE 31.
007800         10  FILLER PIC 9(02) VALUE 30.
007900         10  FILLER PIC 9(02) VALUE 31.
008000         10  FILLER PIC 9(02) VALUE 31.
008100         10  FILLER PIC 9(02) VALUE 30.
008200         10  FILLER PIC 9(02) VALUE 31.
008300         10  FILLER PIC 9(02) VALUE 30.
008400         10  FILLER PIC 9(02) VALUE 31.
008500     05  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TAB.
008600         10  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
008700     05  WS-LEAP-REM              PIC 9(04) COMP.
008800*
008900 LINKAGE SECTION.
009000 01  LK-FUNCTION-CODE             PIC X(06).
009100     88  LK-FUNC-VALIDATE               VALUE 'VALIDT'.
009200     88  LK-FUNC-GETQTY                 VALUE 'GETQTY'.
009300 COPY PDISDEM.
009400 COPY PDISMST.
009500 01  LK-VALID-SW                  PIC X(01).
009600     88  LK-VALID                      VALUE 'Y'.
009700     88  LK-INVALID                    VALUE 'N'.
009800 COPY PDISDMT.
009900 01  LK-KEY-MATERIAL              PIC X(20).
010000 01  LK-KEY-PARTNER               PIC X(16).
010100 01  LK-KEY-SITE                  PIC X(16).
010200 01  LK-TODAY-CCYYMMDD            PIC 9(08).
010300 01  LK-HORIZON-N                 PIC 9(02).
010400 01  LK-DAY-SERIES.
010500     05  LK-DSR-QTY OCCURS 99 TIMES
010600                 PIC S9(9)V9(2) COMP-3.
010700*
010800******************************************************************
010900 PROCEDURE DIVISION USING LK-FUNCTION-CODE, PDIS-DEMAND-RECORD,
011000         PDIS-MASTER-TABLES, LK-VALID-SW, PDIS-DEMAND-TABLE,
011100         LK-KEY-MATERIAL, LK-KEY-PARTNER, LK-KEY-SITE,
011200         LK-TODAY-CCYYMMDD, LK-HORIZON-N, LK-DAY-SERIES.
011300******************************************************************
011400*
011500 000-MAIN.
011600     IF LK-FUNC-VALIDATE
011700         PERFORM 100-VALIDATE-RECORD THROUGH 100-EXIT
011800     ELSE
011900         PERFORM 200-GET-QUANTITY-FOR-DAYS THROUGH 200-EXIT.
012000     GOBACK.
012100*
012200*    Own-demand record validation - every check must pass.
012300*
012400 100-VALIDATE-RECORD.
012500     SET LK-VALID TO TRUE.
012600     IF DEM-OWN-MATERIAL-NUMBER = SPACES
012700         SET LK-INVALID TO TRUE
012800         GO TO 100-EXIT.
012900     IF DEM-PARTNER-BPNL = SPACES
013000         SET LK-INVALID TO TRUE
013100         GO TO 100-EXIT.
013200     IF DEM-PARTNER-BPNL = MST-OWN-PARTY-BPNL
013300         SET LK-INVALID TO TRUE
013400         GO TO 100-EXIT.
013500     IF NOT (DEM-QUANTITY > 0)
013600         SET LK-INVALID TO TRUE
013700         GO TO 100-EXIT.
013800     IF DEM-MEASUREMENT-UNIT = SPACES
013900         SET LK-INVALID TO TRUE
014000         GO TO 100-EXIT.
014100     IF DEM-DEMAND-DAY = ZEROES
014200         SET LK-INVALID TO TRUE
014300         GO TO 100-EXIT.
014400     IF NOT DEM-CATEGORY-KNOWN
014500         SET LK-INVALID TO TRUE
014600         GO TO 100-EXIT.
014700     IF DEM-DEMAND-LOCATION-BPNS = SPACES
014800         SET LK-INVALID TO TRUE
014900         GO TO 100-EXIT.
015000     PERFORM 110-CHECK-PARTNER-SUPPLIES-MATL THROUGH 110-EXIT.
015100     IF NOT WS-FOUND
015200         SET LK-INVALID TO TRUE
015300         GO TO 100-EXIT.
015400     PERFORM 120-CHECK-LOCATION-IS-OWN THROUGH 120-EXIT.
015500     IF NOT WS-FOUND
015600         SET LK-INVALID TO TRUE
015700         GO TO 100-EXIT.
015800     IF DEM-SUPPLIER-LOCN-BPNS NOT = SPACES
015900         PERFORM 130-CHECK-LOCATION-IS-PARTNERS THROUGH 130-EXIT
016000         IF NOT WS-FOUND
016100             SET LK-INVALID TO TRUE
016200             GO TO 100-EXIT.
016300 100-EXIT.
016400     EXIT.
016500*
016600 110-CHECK-PARTNER-SUPPLIES-MATL.
016700     MOVE 'N' TO WS-FOUND-SW.
016800     PERFORM 111-SCAN-PARTNER-MATL THROUGH 111-EXIT
016900         VARYING WS-SCAN-IX FROM 1 BY 1
017000         UNTIL WS-SCAN-IX > MST-PARTNER-MATL-COUNT
017100            OR WS-FOUND.
017200 110-EXIT.
017300     EXIT.
017400 111-SCAN-PARTNER-MATL.
017500     IF MST-PM-PARTNER-BPNL (WS-SCAN-IX) = DEM-PARTNER-BPNL
017600            AND MST-PM-MATERIAL-NUM (WS-SCAN-IX) =
017700                DEM-OWN-MATERIAL-NUMBER
017800         MOVE 'Y' TO WS-FOUND-SW.
017900 111-EXIT.
018000     EXIT.
018100*
018200 120-CHECK-LOCATION-IS-OWN.
018300     MOVE 'N' TO WS-FOUND-SW.
018400     PERFORM 121-SCAN-OWN-SITE THROUGH 121-EXIT
018500         VARYING WS-SCAN-IX FROM 1 BY 1
018600         UNTIL WS-SCAN-IX > MST-OWN-SITE-COUNT
018700            OR WS-FOUND.
018800 120-EXIT.
018900     EXIT.
019000 121-SCAN-OWN-SITE.
019100     IF MST-OWN-SITE-BPNS (WS-SCAN-IX) = DEM-DEMAND-LOCATION-BPNS
019200         MOVE 'Y' TO WS-FOUND-SW.
019300 121-EXIT.
019400     EXIT.
019500*
019600 130-CHECK-LOCATION-IS-PARTNERS.
019700     MOVE 'N' TO WS-FOUND-SW.
019800     PERFORM 131-SCAN-PARTNER-SITE THROUGH 131-EXIT
019900         VARYING WS-SCAN-IX FROM 1 BY 1
020000         UNTIL WS-SCAN-IX > MST-PARTNER-SITE-COUNT
020100            OR WS-FOUND.
020200 130-EXIT.
020300     EXIT.
020400 131-SCAN-PARTNER-SITE.
020500     IF MST-PS-PARTNER-BPNL (WS-SCAN-IX) = DEM-PARTNER-BPNL
020600            AND MST-PS-SITE-BPNS (WS-SCAN-IX) =
020700                DEM-SUPPLIER-LOCN-BPNS
020800         MOVE 'Y' TO WS-FOUND-SW.
020900 131-EXIT.
021000     EXIT.
021100*
021200*    Get-quantity-for-days - one total per forecast day, matching
021300*    material, partner, site and the exact calendar day
021400*    LK-TODAY-CCYYMMDD + WS-DAY-IX.
021500*
021600 200-GET-QUANTITY-FOR-DAYS.
021700     PERFORM 210-CALC-ONE-DAY THROUGH 210-EXIT
021800         VARYING WS-DAY-IX FROM 1 BY 1
021900         UNTIL WS-DAY-IX > LK-HORIZON-N.
022000 200-EXIT.
022100     EXIT.
022200*
022300 210-CALC-ONE-DAY.
022400     IF WS-DAY-IX = 1
022500         MOVE LK-TODAY-CCYYMMDD TO WS-TARGET-DAY
022600     ELSE
022700         PERFORM 220-ADD-ONE-DAY THROUGH 220-EXIT.
022800     MOVE 0 TO LK-DSR-QTY (WS-DAY-IX).
022900     PERFORM 230-SUM-MATCHING-ENTRIES THROUGH 230-EXIT
023000         VARYING WS-SCAN-IX FROM 1 BY 1
023100         UNTIL WS-SCAN-IX > DMT-COUNT.
023200 210-EXIT.
023300     EXIT.
023400*
023500 220-ADD-ONE-DAY.
023600     MOVE WS-TGT-YY TO WS-ROLL-CCYY.
023700     ADD WS-TGT-CC TO WS-ROLL-CCYY.
023800     COMPUTE WS-ROLL-CCYY = (WS-TGT-CC * 100) + WS-TGT-YY.
023900     MOVE WS-TGT-MM TO WS-ROLL-MM.
024000     MOVE WS-TGT-DD TO WS-ROLL-DD.
024100     MOVE 28 TO WS-DAYS-IN-MONTH (2).
024200     DIVIDE WS-ROLL-CCYY BY 4 GIVING WS-LEAP-REM
024300             REMAINDER WS-LEAP-REM.
024400     IF WS-LEAP-REM = 0
024500         MOVE 29 TO WS-DAYS-IN-MONTH (2).
024600     DIVIDE WS-ROLL-CCYY BY 100 GIVING WS-LEAP-REM
024700             REMAINDER WS-LEAP-REM.
024800     IF WS-LEAP-REM = 0
024900         MOVE 28 TO WS-DAYS-IN-MONTH (2)
025000         DIVIDE WS-ROLL-CCYY BY 400 GIVING WS-LEAP-REM
025100                 REMAINDER WS-LEAP-REM
025200         IF WS-LEAP-REM = 0
025300             MOVE 29 TO WS-DAYS-IN-MONTH (2).
025400     ADD 1 TO WS-ROLL-DD.
025500     IF WS-ROLL-DD > WS-DAYS-IN-MONTH (WS-ROLL-MM)
025600         MOVE 1 TO WS-ROLL-DD
025700         ADD 1 TO WS-ROLL-MM
025800         IF WS-ROLL-MM > 12
025900             MOVE 1 TO WS-ROLL-MM
026000             ADD 1 TO WS-ROLL-CCYY.
026100     COMPUTE WS-TARGET-DAY =
026200         (WS-ROLL-CCYY * 10000) + (WS-ROLL-MM * 100) + WS-ROLL-DD.
026300 220-EXIT.
026400     EXIT.
026500*
026600 230-SUM-MATCHING-ENTRIES.
026700     IF DMT-MATERIAL (WS-SCAN-IX) = LK-KEY-MATERIAL
026800            AND DMT-PARTNER (WS-SCAN-IX) = LK-KEY-PARTNER
026900            AND DMT-SITE (WS-SCAN-IX) = LK-KEY-SITE
027000            AND DMT-DAY (WS-SCAN-IX) = WS-TARGET-DAY
027100         ADD DMT-QUANTITY (WS-SCAN-IX)
027200             TO LK-DSR-QTY (WS-DAY-IX).
027300 230-EXIT.
027400     EXIT.
027500*
027600*  END OF PROGRAM PDIS0DEM

000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = PDIS0CMN                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = PURIS Days-of-Supply Batch - Main Driver  *
000600*                                                                *
000700*  AUTHOR       = D. A. STOUT                                    *
000800*  INSTALLATION = MATERIALHOF DATA SERVICES, DORTMUND            *
000900*  DATE-WRITTEN = 03/14/1985                                     *
001000*  DATE-COMPILED=                                                *
001100*  SECURITY     = NONE                                           *
001200*                                                                *
001300*----------------------------------------------------------------*
001400*                                                                *
001500*  FUNCTION =                                                    *
001600*      Nightly/on-demand recalculation of projected stock and    *
001700*      days-of-supply for every (material, partner, site)        *
001800*      combination on STOCKF.  Loads and validates the four      *
001900*      transaction files (DEMANDF, DELIVRF, RDELIVF, PRODNF)     *
002000*      into in-storage tables, loads MASTREF once, then for      *
002100*      every STOCKF record builds the customer-side series       *
002200*      (CALLing PDIS0DEM/PDIS0DLV/PDIS0CUS) and the supplier-     *
002300*      side series (CALLing PDIS0DLV twice/PDIS0SUP), writing    *
002400*      SUPRESF.  This is the top-level batch entry point for    *
002500*      the whole Days-of-Supply run; no other job in the         *
002600*      schedule drives these paragraphs, so the orchestration    *
002700*      steps all live here rather than in a control module.      *
002800*                                                                *
002900*  NOTE =                                                        *
003000*      Each STOCKF row feeds BOTH the customer-side and          *
003100*      supplier-side calculation; this program writes the N      *
003200*      customer rows for the key followed by the N supplier      *
003300*      rows for the same key, since SUPPLY-DAY-RESULT carries    *
003400*      no side indicator of its own.                             *
003500*                                                                *
003600*----------------------------------------------------------------*
003700*  CHANGE ACTIVITY :                                             *
003800*                                                                *
003900*  DATE      INIT  TICKET     REMARKS                            *
004000*  --------  ----  ---------  -------------------------------   *
004100*  03/14/85  TPC   CR-1180    ORIGINAL PROGRAM.                  *
004150*  06/18/98  DWS   Y2K-017    RUN-DATE CENTURY WINDOW ADDED      *
004175*                             (LOGGED HERE PER AUDIT REQUEST -   *
004190*                             SEE PARAGRAPH 095).                *
004200*  11/09/04  GMS   CR-1295    SUPPLIER-SIDE PASS ADDED.          *
004600*  08/11/05  TPC   CR-1340    RDELIVF LOAD ADDED, MERGE WIRED IN.*
004700*  09/16/05  LMK   CR-1344    MASTREF LOAD AND PRODNF LOAD ADDED.*
004800*  01/05/15  RJH   CR-1801    DUPLICATE-UUID REJECT GUARD ADDED  *
004900*                             TO ALL FOUR LOAD PARAGRAPHS.       *
005000*                                                                *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    PDIS0CMN.
005400 AUTHOR.        D. A. STOUT.
005500 INSTALLATION.  MATERIALHOF DATA SERVICES, DORTMUND.
005600 DATE-WRITTEN.  03/14/1985.
005700 DATE-COMPILED.
005800 SECURITY.      NONE.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS NUMERIC-DAY IS '0' THROUGH '9'.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT DEMAND-FILE   ASSIGN TO DEMANDF
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS  IS  WS-DEMANDF-STATUS.
007000     SELECT DELIVERY-FILE ASSIGN TO DELIVRF
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-DELIVRF-STATUS.
007300     SELECT REPORTED-DELIVERY-FILE ASSIGN TO RDELIVF
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS  IS  WS-RDELIVF-STATUS.
007600     SELECT PRODUCTION-FILE ASSIGN TO PRODNF
007700         ACCESS IS SEQUENTIAL
007800         FILE STATUS  IS  WS-PRODNF-STATUS.
007900     SELECT STOCK-FILE    ASSIGN TO STOCKF
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS  IS  WS-STOCKF-STATUS.
008200     SELECT MASTER-FILE   ASSIGN TO MASTREF
008300         ACCESS IS SEQUENTIAL
008400         FILE STATUS  IS  WS-MASTREF-STATUS.
008500     SELECT SUPPLY-RESULT-FILE ASSIGN TO SUPRESF
008600         ACCESS IS SEQUENTIAL
008700         FILE STATUS  IS  WS-SUPRESF-STATUS.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  DEMAND-FILE
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0
009500     RECORDING MODE IS F.
009600 COPY PDISDEM.
009700*
009800 FD  DELIVERY-FILE
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0
010100     RECORDING MODE IS F.
010200 01  DELIVRF-RECORD-AREA           PIC X(347).
010300*
010400 FD  REPORTED-DELIVERY-FILE
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0
010700     RECORDING MODE IS F.
010800 01  RDELIVF-RECORD-AREA           PIC X(347).
010900*
011000 FD  PRODUCTION-FILE
011100     LABEL RECORDS ARE STANDARD
011200     BLOCK CONTAINS 0
011300     RECORDING MODE IS F.
011400 COPY PDISPRD.
011500*
011600 FD  STOCK-FILE
011700     LABEL RECORDS ARE STANDARD
011800     BLOCK CONTAINS 0
011900     RECORDING MODE IS F.
012000 COPY PDISSTK.
012100*
012200 FD  MASTER-FILE
012300     LABEL RECORDS ARE STANDARD
012400     BLOCK CONTAINS 0
012500     RECORDING MODE IS F.
012600 01  MASTREF-RECORD-AREA           PIC X(60).
012700*
012800 FD  SUPPLY-RESULT-FILE
012900     LABEL RECORDS ARE STANDARD
013000     BLOCK CONTAINS 0
013100     RECORDING MODE IS F.
013200 COPY PDISRES.
013300*
013400 WORKING-STORAGE SECTION.
013500*
013600 01  WS-FILE-STATUSES.
013700     05  WS-DEMANDF-STATUS        PIC X(2)  VALUE SPACES.
013800     05  WS-DELIVRF-STATUS        PIC X(2)  VALUE SPACES.
013900     05  WS-RDELIVF-STATUS        PIC X(2)  VALUE SPACES.
014000     05  WS-PRODNF-STATUS         PIC X(2)  VALUE SPACES.
014100     05  WS-STOCKF-STATUS         PIC X(2)  VALUE SPACES.
014200     05  WS-MASTREF-STATUS        PIC X(2)  VALUE SPACES.
014300     05  WS-SUPRESF-STATUS        PIC X(2)  VALUE SPACES.
014400     05  FILLER                   PIC X(04).
014500*
014600 01  WS-EOF-SWITCHES.
014700     05  WS-MASTREF-EOF-SW        PIC X(01) VALUE 'N'.
014800         88  WS-MASTREF-EOF              VALUE 'Y'.
014900     05  WS-DEMANDF-EOF-SW        PIC X(01) VALUE 'N'.
015000         88  WS-DEMANDF-EOF               VALUE 'Y'.
015100     05  WS-DELIVRF-EOF-SW        PIC X(01) VALUE 'N'.
015200         88  WS-DELIVRF-EOF               VALUE 'Y'.
015300     05  WS-RDELIVF-EOF-SW        PIC X(01) VALUE 'N'.
015400         88  WS-RDELIVF-EOF               VALUE 'Y'.
015500     05  WS-PRODNF-EOF-SW         PIC X(01) VALUE 'N'.
015600         88  WS-PRODNF-EOF                VALUE 'Y'.
015700     05  WS-STOCKF-EOF-SW         PIC X(01) VALUE 'N'.
015800         88  WS-STOCKF-EOF                VALUE 'Y'.
015900     05  FILLER                   PIC X(04).
016000*
016100 01  WS-PROGRAM-COUNTERS.
016200     05  WS-DEMAND-ACCEPT-CT      PIC S9(07) COMP-3 VALUE 0.
016300     05  WS-DEMAND-REJECT-CT      PIC S9(07) COMP-3 VALUE 0.
016400     05  WS-DELIVERY-ACCEPT-CT    PIC S9(07) COMP-3 VALUE 0.
016500     05  WS-DELIVERY-REJECT-CT    PIC S9(07) COMP-3 VALUE 0.
016600     05  WS-PRODUCTION-ACCEPT-CT  PIC S9(07) COMP-3 VALUE 0.
016700     05  WS-PRODUCTION-REJECT-CT  PIC S9(07) COMP-3 VALUE 0.
016800     05  WS-STOCK-RECORD-CT       PIC S9(07) COMP-3 VALUE 0.
016900     05  FILLER                   PIC X(04).
017000*
017100*    Run-date windowing - ACCEPT FROM DATE returns a 2-digit
017200*    year; a century cut-off of 50 is used to derive CCYYMMDD
017300*    (see CHANGE ACTIVITY, 06/18/98 entry).
017400*
017500 01  WS-RUN-DATE                  PIC 9(06).
017600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
017700     05  WS-RUN-YY                PIC 9(02).
017800     05  WS-RUN-MM                PIC 9(02).
017900     05  WS-RUN-DD                PIC 9(02).
018000 01  WS-TODAY-CCYYMMDD            PIC 9(08).
018100 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
018200     05  WS-TODAY-CC              PIC 9(02).
018300     05  WS-TODAY-YY              PIC 9(02).
018400     05  WS-TODAY-MM              PIC 9(02).
018500     05  WS-TODAY-DD              PIC 9(02).
018600 01  WS-HORIZON-N                 PIC 9(02) VALUE 28.
018700*
018800*    Result-date rolling fields, used by the two WRITE-RESULT-
018900*    ROWS paragraphs to advance the calendar day of each output
019000*    row - the identical hand day/month/leap-year roll carried
019100*    in PDIS0DEM and PDIS0DLV (see those programs' paragraph
019200*    220 banner).
019300*
019400 01  WS-RESULT-DATE               PIC 9(08).
019500 01  WS-RESULT-DATE-R REDEFINES WS-RESULT-DATE.
019600     05  WS-RES-CC                PIC 9(02).
019700     05  WS-RES-YY                PIC 9(02).
019800     05  WS-RES-MM                PIC 9(02).
019900     05  WS-RES-DD                PIC 9(02).
020000 01  WS-DATE-ROLL-FIELDS.
020100     05  WS-ROLL-CCYY             PIC 9(04).
020200     05  WS-ROLL-MM               PIC 9(02).
020300     05  WS-ROLL-DD               PIC 9(02).
020400     05  WS-DAYS-IN-MONTH-TAB.
020500         10  FILLER PIC 9(02) VALUE 31.
020600         10  FILLER PIC 9(02) VALUE 28.
020700         10  FILLER PIC 9(02) VALUE 31.
020800         10  FILLER PIC 9(02) VALUE 30.
020900         10  FILLER PIC 9(02) VALUE 31.
021000         10  FILLER PIC 9(02) VALUE 30.
021100         10  FILLER PIC 9(02) VALUE 31.
021200         10  FILLER PIC 9(02) VALUE 31.
021300         10  FILLER PIC 9(02) VALUE 30.
021400         10  FILLER PIC 9(02) VALUE 31.
021500         10  FILLER PIC 9(02) VALUE 30.
021600         10  FILLER PIC 9(02) VALUE 31.
021700     05  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TAB.
021800         10  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
021900     05  WS-LEAP-REM              PIC 9(04) COMP.
022000*
022060*    Scratch loop controls for the 900/910/920-series load and
022070*    scan paragraphs - standalone items, not grouped under an
022080*    01, since neither is ever referenced as part of a larger
022090*    record and each is reused across several paragraphs.
022100*
022105 77  WS-DAY-IX                    PIC 9(02) COMP.
022110 77  WS-SCAN-IX                   PIC S9(04) COMP.
022200 01  WS-SCAN-FIELDS.
022400     05  WS-DUP-FOUND-SW          PIC X(01) VALUE 'N'.
022500         88  WS-DUP-FOUND               VALUE 'Y'.
022600     05  FILLER                   PIC X(04).
022700*
022800 01  LK-FUNCTION-VALIDATE         PIC X(06) VALUE 'VALIDT'.
022900 01  LK-FUNCTION-GETQTY           PIC X(06) VALUE 'GETQTY'.
023000 01  WS-VALID-SW                  PIC X(01).
023100     88  WS-VALID                      VALUE 'Y'.
023200     88  WS-INVALID                    VALUE 'N'.
023300 01  WS-DIRECTION-INCOMING        PIC X(01) VALUE 'I'.
023400 01  WS-DIRECTION-OUTGOING        PIC X(01) VALUE 'O'.
023500*
023600*    Scratch copy of one delivery record, used to process both
023700*    DELIVRF and RDELIVF one record at a time (the same 01-level
023800*    is COPYd into only ONE place in WORKING-STORAGE to avoid
023900*    ambiguous duplicate field names across the two files).
024000*
024100 COPY PDISDLV.
024200*
024300*    Master-data reference record and lookup tables.
024400*
024500 COPY PDISMST.
024600*
024700*    Accepted transaction work tables.
024800*
024900 COPY PDISDMT.
025000 COPY PDISDLT
025100     REPLACING ==PDIS-DELIVERY-TABLE== BY ==PDIS-OWN-DELIVERY-TABLE==
025200               ==DLT-COUNT==          BY ==DLO-COUNT==
025300               ==DLT-ENTRY==          BY ==DLO-ENTRY==
025400               ==DLT-IX==             BY ==DLO-IX==
025500               ==DLT-UUID==           BY ==DLO-UUID==
025600               ==DLT-MATERIAL==       BY ==DLO-MATERIAL==
025700               ==DLT-PARTNER==        BY ==DLO-PARTNER==
025800               ==DLT-ORIGIN-SITE==    BY ==DLO-ORIGIN-SITE==
025900               ==DLT-DESTIN-SITE==    BY ==DLO-DESTIN-SITE==
026000               ==DLT-DEPARTURE-DATE== BY ==DLO-DEPARTURE-DATE==
026100               ==DLT-ARRIVAL-DATE==   BY ==DLO-ARRIVAL-DATE==
026200               ==DLT-QUANTITY==       BY ==DLO-QUANTITY==.
026300 COPY PDISDLT
026400     REPLACING ==PDIS-DELIVERY-TABLE== BY ==PDIS-RPTD-DELIVERY-TABLE==
026500               ==DLT-COUNT==          BY ==DLR-COUNT==
026600               ==DLT-ENTRY==          BY ==DLR-ENTRY==
026700               ==DLT-IX==             BY ==DLR-IX==
026800               ==DLT-UUID==           BY ==DLR-UUID==
026900               ==DLT-MATERIAL==       BY ==DLR-MATERIAL==
027000               ==DLT-PARTNER==        BY ==DLR-PARTNER==
027100               ==DLT-ORIGIN-SITE==    BY ==DLR-ORIGIN-SITE==
027200               ==DLT-DESTIN-SITE==    BY ==DLR-DESTIN-SITE==
027300               ==DLT-DEPARTURE-DATE== BY ==DLR-DEPARTURE-DATE==
027400               ==DLT-ARRIVAL-DATE==   BY ==DLR-ARRIVAL-DATE==
027500               ==DLT-QUANTITY==       BY ==DLR-QUANTITY==.
027600 COPY PDISPRT.
027700*
027800*    Day-indexed series tables exchanged with PDIS0CUS/PDIS0SUP.
027900*
028000 COPY PDISSER.
028100 01  PDIS-OWN-OUTBOUND-SERIES.
028200     05  OOB-QTY OCCURS 99 TIMES PIC S9(9)V9(2) COMP-3.
028300 01  PDIS-RPTD-OUTBOUND-SERIES.
028400     05  ROB-QTY OCCURS 99 TIMES PIC S9(9)V9(2) COMP-3.
028500 01  PDIS-MERGED-OUTBOUND-SERIES.
028600     05  MOB-QTY OCCURS 99 TIMES PIC S9(9)V9(2) COMP-3.
028700 01  PDIS-SUPPLY-PRODUCTION-SERIES.
028800     05  PRS-QTY OCCURS 99 TIMES PIC S9(9)V9(2) COMP-3.
028900*
029000*    One copy of the current stock record's key, carried across
029100*    the customer-side and supplier-side passes for one STOCKF
029200*    record.
029300*
029400 01  WS-CURRENT-KEY.
029500     05  WS-CUR-MATERIAL          PIC X(20).
029600     05  WS-CUR-PARTNER           PIC X(16).
029700     05  WS-CUR-SITE-BPNS         PIC X(16).
029800     05  WS-CUR-SITE-BPNA         PIC X(16).
029900     05  WS-CUR-ON-HAND           PIC S9(9)V9(2) COMP-3.
030000     05  FILLER                   PIC X(04).
030100*
030200******************************************************************
030300 PROCEDURE DIVISION.
030400******************************************************************
030500*
030600 000-MAIN.
030700     PERFORM 090-INITIALIZE          THROUGH 090-EXIT.
030800     PERFORM 900-OPEN-FILES          THROUGH 900-EXIT.
030900     PERFORM 910-LOAD-MASTER-DATA    THROUGH 910-EXIT.
031000     PERFORM 920-LOAD-AND-VALIDATE-DEMAND   THROUGH 920-EXIT.
031100     PERFORM 925-LOAD-AND-VALIDATE-OWN-DLVRY THROUGH 925-EXIT.
031200     PERFORM 930-LOAD-AND-VALIDATE-RPTD-DLVRY THROUGH 930-EXIT.
031300     PERFORM 950-LOAD-AND-VALIDATE-PRODUCTION THROUGH 950-EXIT.
031400     PERFORM 100-PROCESS-STOCK-RECORDS THROUGH 100-EXIT
031500         UNTIL WS-STOCKF-EOF.
031600     PERFORM 990-CLOSE-FILES         THROUGH 990-EXIT.
031700     GOBACK.
031800*
031900 090-INITIALIZE.
032000     ACCEPT WS-RUN-DATE FROM DATE.
032100     IF WS-RUN-YY < 50
032200         MOVE 20 TO WS-TODAY-CC
032300     ELSE
032400         MOVE 19 TO WS-TODAY-CC.
032500     MOVE WS-RUN-YY               TO WS-TODAY-YY.
032600     MOVE WS-RUN-MM               TO WS-TODAY-MM.
032700     MOVE WS-RUN-DD               TO WS-TODAY-DD.
032800 090-EXIT.
032900     EXIT.
033000*
033100 900-OPEN-FILES.
033200     OPEN INPUT  DEMAND-FILE.
033300     OPEN INPUT  DELIVERY-FILE.
033400     OPEN INPUT  REPORTED-DELIVERY-FILE.
033500     OPEN INPUT  PRODUCTION-FILE.
033600     OPEN INPUT  STOCK-FILE.
033700     OPEN INPUT  MASTER-FILE.
033800     OPEN OUTPUT SUPPLY-RESULT-FILE.
033900 900-EXIT.
034000     EXIT.
034100*
034200*    Master data is small (a few hundred rows across all four
034300*    logical row types) and is loaded once, in full, before any
034400*    transaction file is read.
034500*
034600 910-LOAD-MASTER-DATA.
034700     MOVE 0 TO MST-OWN-SITE-COUNT.
034800     MOVE 0 TO MST-PARTNER-SITE-COUNT.
034900     MOVE 0 TO MST-PARTNER-MATL-COUNT.
035000     PERFORM 911-READ-MASTER-RECORD THROUGH 911-EXIT.
035100     PERFORM 912-STORE-MASTER-ENTRY THROUGH 912-EXIT
035200         UNTIL WS-MASTREF-EOF.
035300 910-EXIT.
035400     EXIT.
035500*
035600 911-READ-MASTER-RECORD.
035700     READ MASTER-FILE INTO MASTREF-RECORD-AREA
035800         AT END
035900             MOVE 'Y' TO WS-MASTREF-EOF-SW.
036000 911-EXIT.
036100     EXIT.
036200*
036300 912-STORE-MASTER-ENTRY.
036400     MOVE MASTREF-RECORD-AREA TO PDIS-MASTER-RECORD.
036500     IF MST-TYPE-OWN-PARTY
036600         MOVE MST-BPNL TO MST-OWN-PARTY-BPNL
036700     ELSE
036800     IF MST-TYPE-OWN-SITE
036900         ADD 1 TO MST-OWN-SITE-COUNT
037000         MOVE MST-BPNL TO MST-OWN-SITE-BPNS (MST-OWN-SITE-COUNT)
037100     ELSE
037200     IF MST-TYPE-PARTNER-SITE
037300         ADD 1 TO MST-PARTNER-SITE-COUNT
037400         MOVE MST-BPNL TO
037500             MST-PS-PARTNER-BPNL (MST-PARTNER-SITE-COUNT)
037600         MOVE MST-KEY-2 (1:16) TO
037700             MST-PS-SITE-BPNS (MST-PARTNER-SITE-COUNT)
037800     ELSE
037900     IF MST-TYPE-PARTNER-MATL
038000         ADD 1 TO MST-PARTNER-MATL-COUNT
038100         MOVE MST-BPNL TO
038200             MST-PM-PARTNER-BPNL (MST-PARTNER-MATL-COUNT)
038300         MOVE MST-KEY-2 TO
038400             MST-PM-MATERIAL-NUM (MST-PARTNER-MATL-COUNT).
038500     PERFORM 911-READ-MASTER-RECORD THROUGH 911-EXIT.
038600 912-EXIT.
038700     EXIT.
038800*
038900*    920 - load and validate DEMANDF.  Each record is CALLed
039000*    through PDIS0DEM's VALIDT function; accepted records that
039100*    are neither a UUID duplicate nor an exact-field duplicate
039200*    of an already-accepted entry are appended to the demand
039300*    work table.
039400*
039500 920-LOAD-AND-VALIDATE-DEMAND.
039600     MOVE 0 TO DMT-COUNT.
039700     PERFORM 921-READ-DEMAND-RECORD THROUGH 921-EXIT.
039800     PERFORM 922-VALIDATE-DEMAND-RECORD THROUGH 922-EXIT
039900         UNTIL WS-DEMANDF-EOF.
040000 920-EXIT.
040100     EXIT.
040200*
040300 921-READ-DEMAND-RECORD.
040400     READ DEMAND-FILE
040500         AT END
040600             MOVE 'Y' TO WS-DEMANDF-EOF-SW.
040700 921-EXIT.
040800     EXIT.
040900*
041000 922-VALIDATE-DEMAND-RECORD.
041100     CALL 'PDIS0DEM' USING LK-FUNCTION-VALIDATE,
041200             PDIS-DEMAND-RECORD, PDIS-MASTER-TABLES, WS-VALID-SW,
041300             PDIS-DEMAND-TABLE, DEM-OWN-MATERIAL-NUMBER,
041400             DEM-PARTNER-BPNL, DEM-DEMAND-LOCATION-BPNS,
041500             WS-TODAY-CCYYMMDD, WS-HORIZON-N, PDIS-QUANTITY-SERIES.
041600     IF WS-INVALID
041700         ADD 1 TO WS-DEMAND-REJECT-CT
041800         GO TO 922-READ-NEXT.
041900     PERFORM 923-CHECK-DEMAND-DUPLICATE THROUGH 923-EXIT.
042000     IF WS-DUP-FOUND
042100         ADD 1 TO WS-DEMAND-REJECT-CT
042200         GO TO 922-READ-NEXT.
042300     IF DMT-COUNT < 500
042400         ADD 1 TO DMT-COUNT
042500         MOVE DEM-RECORD-UUID         TO DMT-UUID (DMT-COUNT)
042600         MOVE DEM-OWN-MATERIAL-NUMBER TO DMT-MATERIAL (DMT-COUNT)
042700         MOVE DEM-PARTNER-BPNL        TO DMT-PARTNER (DMT-COUNT)
042800         MOVE DEM-DEMAND-LOCATION-BPNS TO DMT-SITE (DMT-COUNT)
042900         MOVE DEM-DEMAND-DAY          TO DMT-DAY (DMT-COUNT)
043000         MOVE DEM-QUANTITY            TO DMT-QUANTITY (DMT-COUNT)
043100         ADD 1 TO WS-DEMAND-ACCEPT-CT.
043200 922-READ-NEXT.
043300     PERFORM 921-READ-DEMAND-RECORD THROUGH 921-EXIT.
043400 922-EXIT.
043500     EXIT.
043600*
043700*    Duplicate-create guard: reject if this UUID is already in
043800*    the table, or if an entry with identical business fields
043900*    and quantity already exists.
044000*
044100 923-CHECK-DEMAND-DUPLICATE.
044200     MOVE 'N' TO WS-DUP-FOUND-SW.
044300     PERFORM 924-SCAN-DEMAND-ENTRY THROUGH 924-EXIT
044400         VARYING WS-SCAN-IX FROM 1 BY 1
044500         UNTIL WS-SCAN-IX > DMT-COUNT
044600            OR WS-DUP-FOUND.
044700 923-EXIT.
044800     EXIT.
044900 924-SCAN-DEMAND-ENTRY.
045000     IF DMT-UUID (WS-SCAN-IX) = DEM-RECORD-UUID
045100         MOVE 'Y' TO WS-DUP-FOUND-SW
045200     ELSE
045300     IF DMT-MATERIAL (WS-SCAN-IX) = DEM-OWN-MATERIAL-NUMBER
045400            AND DMT-PARTNER (WS-SCAN-IX) = DEM-PARTNER-BPNL
045500            AND DMT-SITE (WS-SCAN-IX) = DEM-DEMAND-LOCATION-BPNS
045600            AND DMT-DAY (WS-SCAN-IX) = DEM-DEMAND-DAY
045700            AND DMT-QUANTITY (WS-SCAN-IX) = DEM-QUANTITY
045800         MOVE 'Y' TO WS-DUP-FOUND-SW.
045900 924-EXIT.
046000     EXIT.
046100*
046200*    925 - load and validate DELIVRF (own deliveries).  Full
046300*    own-delivery edit set via PDIS0DLV, duplicate-create
046400*    guard, append to the OWN delivery table.
046500*
046600 925-LOAD-AND-VALIDATE-OWN-DLVRY.
046700     MOVE 0 TO DLO-COUNT.
046800     PERFORM 926-READ-OWN-DLVRY-RECORD THROUGH 926-EXIT.
046900     PERFORM 927-VALIDATE-OWN-DLVRY-RECORD THROUGH 927-EXIT
047000         UNTIL WS-DELIVRF-EOF.
047100 925-EXIT.
047200     EXIT.
047300*
047400 926-READ-OWN-DLVRY-RECORD.
047500     READ DELIVERY-FILE INTO DELIVRF-RECORD-AREA
047600         AT END
047700             MOVE 'Y' TO WS-DELIVRF-EOF-SW.
047800 926-EXIT.
047900     EXIT.
048000*
048100 927-VALIDATE-OWN-DLVRY-RECORD.
048200     MOVE DELIVRF-RECORD-AREA TO PDIS-DELIVERY-RECORD.
048300     CALL 'PDIS0DLV' USING LK-FUNCTION-VALIDATE,
048400             PDIS-DELIVERY-RECORD, PDIS-MASTER-TABLES, WS-VALID-SW,
048500             PDIS-OWN-DELIVERY-TABLE, DLV-OWN-MATERIAL-NUMBER,
048600             DLV-PARTNER-BPNL, DLV-ORIGIN-BPNS,
048700             WS-DIRECTION-OUTGOING, WS-TODAY-CCYYMMDD,
048800             WS-HORIZON-N, PDIS-QUANTITY-SERIES.
048900     IF WS-INVALID
049000         ADD 1 TO WS-DELIVERY-REJECT-CT
049100         GO TO 927-READ-NEXT.
049200     PERFORM 928-CHECK-OWN-DLVRY-DUP THROUGH 928-EXIT.
049300     IF WS-DUP-FOUND
049400         ADD 1 TO WS-DELIVERY-REJECT-CT
049500         GO TO 927-READ-NEXT.
049600     IF DLO-COUNT < 500
049700         ADD 1 TO DLO-COUNT
049800         MOVE DLV-RECORD-UUID         TO DLO-UUID (DLO-COUNT)
049900         MOVE DLV-OWN-MATERIAL-NUMBER TO DLO-MATERIAL (DLO-COUNT)
050000         MOVE DLV-PARTNER-BPNL        TO DLO-PARTNER (DLO-COUNT)
050100         MOVE DLV-ORIGIN-BPNS         TO DLO-ORIGIN-SITE (DLO-COUNT)
050200         MOVE DLV-DESTINATION-BPNS    TO DLO-DESTIN-SITE (DLO-COUNT)
050300         MOVE DLV-DATE-OF-DEPARTURE   TO
050400             DLO-DEPARTURE-DATE (DLO-COUNT)
050500         MOVE DLV-DATE-OF-ARRIVAL     TO
050600             DLO-ARRIVAL-DATE (DLO-COUNT)
050700         MOVE DLV-QUANTITY            TO DLO-QUANTITY (DLO-COUNT)
050800         ADD 1 TO WS-DELIVERY-ACCEPT-CT.
050900 927-READ-NEXT.
051000     PERFORM 926-READ-OWN-DLVRY-RECORD THROUGH 926-EXIT.
051100 927-EXIT.
051200     EXIT.
051300*
051400 928-CHECK-OWN-DLVRY-DUP.
051500     MOVE 'N' TO WS-DUP-FOUND-SW.
051600     PERFORM 929-SCAN-OWN-DLVRY-ENTRY THROUGH 929-EXIT
051700         VARYING WS-SCAN-IX FROM 1 BY 1
051800         UNTIL WS-SCAN-IX > DLO-COUNT
051900            OR WS-DUP-FOUND.
052000 928-EXIT.
052100     EXIT.
052200 929-SCAN-OWN-DLVRY-ENTRY.
052300     IF DLO-UUID (WS-SCAN-IX) = DLV-RECORD-UUID
052400         MOVE 'Y' TO WS-DUP-FOUND-SW
052500     ELSE
052600     IF DLO-MATERIAL (WS-SCAN-IX) = DLV-OWN-MATERIAL-NUMBER
052700            AND DLO-PARTNER (WS-SCAN-IX) = DLV-PARTNER-BPNL
052800            AND DLO-ORIGIN-SITE (WS-SCAN-IX) = DLV-ORIGIN-BPNS
052900            AND DLO-DESTIN-SITE (WS-SCAN-IX) = DLV-DESTINATION-BPNS
053000            AND DLO-DEPARTURE-DATE (WS-SCAN-IX) =
053100                DLV-DATE-OF-DEPARTURE
053200            AND DLO-ARRIVAL-DATE (WS-SCAN-IX) = DLV-DATE-OF-ARRIVAL
053300            AND DLO-QUANTITY (WS-SCAN-IX) = DLV-QUANTITY
053400         MOVE 'Y' TO WS-DUP-FOUND-SW.
053500 929-EXIT.
053600     EXIT.
053700*
053800*    930 - load and validate RDELIVF (partner-reported
053900*    deliveries).  The lighter partner-reported edit set is
054000*    applied via PDIS0VAL, same duplicate-create guard,
054100*    append to the REPORTED delivery table.
054200*
054300 930-LOAD-AND-VALIDATE-RPTD-DLVRY.
054400     MOVE 0 TO DLR-COUNT.
054500     PERFORM 931-READ-RPTD-DLVRY-RECORD THROUGH 931-EXIT.
054600     PERFORM 932-VALIDATE-RPTD-DLVRY-RECORD THROUGH 932-EXIT
054700         UNTIL WS-RDELIVF-EOF.
054800 930-EXIT.
054900     EXIT.
055000*
055100 931-READ-RPTD-DLVRY-RECORD.
055200     READ REPORTED-DELIVERY-FILE INTO RDELIVF-RECORD-AREA
055300         AT END
055400             MOVE 'Y' TO WS-RDELIVF-EOF-SW.
055500 931-EXIT.
055600     EXIT.
055700*
055800 932-VALIDATE-RPTD-DLVRY-RECORD.
055900     MOVE RDELIVF-RECORD-AREA TO PDIS-DELIVERY-RECORD.
056000     CALL 'PDIS0VAL' USING PDIS-DELIVERY-RECORD, WS-VALID-SW.
056100     IF WS-INVALID
056200         ADD 1 TO WS-DELIVERY-REJECT-CT
056300         GO TO 932-READ-NEXT.
056400     PERFORM 933-CHECK-RPTD-DLVRY-DUP THROUGH 933-EXIT.
056500     IF WS-DUP-FOUND
056600         ADD 1 TO WS-DELIVERY-REJECT-CT
056700         GO TO 932-READ-NEXT.
056800     IF DLR-COUNT < 500
056900         ADD 1 TO DLR-COUNT
057000         MOVE DLV-RECORD-UUID         TO DLR-UUID (DLR-COUNT)
057100         MOVE DLV-OWN-MATERIAL-NUMBER TO DLR-MATERIAL (DLR-COUNT)
057200         MOVE DLV-PARTNER-BPNL        TO DLR-PARTNER (DLR-COUNT)
057300         MOVE DLV-ORIGIN-BPNS         TO DLR-ORIGIN-SITE (DLR-COUNT)
057400         MOVE DLV-DESTINATION-BPNS    TO DLR-DESTIN-SITE (DLR-COUNT)
057500         MOVE DLV-DATE-OF-DEPARTURE   TO
057600             DLR-DEPARTURE-DATE (DLR-COUNT)
057700         MOVE DLV-DATE-OF-ARRIVAL     TO
057800             DLR-ARRIVAL-DATE (DLR-COUNT)
057900         MOVE DLV-QUANTITY            TO DLR-QUANTITY (DLR-COUNT)
058000         ADD 1 TO WS-DELIVERY-ACCEPT-CT.
058100 932-READ-NEXT.
058200     PERFORM 931-READ-RPTD-DLVRY-RECORD THROUGH 931-EXIT.
058300 932-EXIT.
058400     EXIT.
058500*
058600 933-CHECK-RPTD-DLVRY-DUP.
058700     MOVE 'N' TO WS-DUP-FOUND-SW.
058800     PERFORM 934-SCAN-RPTD-DLVRY-ENTRY THROUGH 934-EXIT
058900         VARYING WS-SCAN-IX FROM 1 BY 1
059000         UNTIL WS-SCAN-IX > DLR-COUNT
059100            OR WS-DUP-FOUND.
059200 933-EXIT.
059300     EXIT.
059400 934-SCAN-RPTD-DLVRY-ENTRY.
059500     IF DLR-UUID (WS-SCAN-IX) = DLV-RECORD-UUID
059600         MOVE 'Y' TO WS-DUP-FOUND-SW
059700     ELSE
059800     IF DLR-MATERIAL (WS-SCAN-IX) = DLV-OWN-MATERIAL-NUMBER
059900            AND DLR-PARTNER (WS-SCAN-IX) = DLV-PARTNER-BPNL
060000            AND DLR-ORIGIN-SITE (WS-SCAN-IX) = DLV-ORIGIN-BPNS
060100            AND DLR-DESTIN-SITE (WS-SCAN-IX) = DLV-DESTINATION-BPNS
060200            AND DLR-DEPARTURE-DATE (WS-SCAN-IX) =
060300                DLV-DATE-OF-DEPARTURE
060400            AND DLR-ARRIVAL-DATE (WS-SCAN-IX) = DLV-DATE-OF-ARRIVAL
060500            AND DLR-QUANTITY (WS-SCAN-IX) = DLV-QUANTITY
060600         MOVE 'Y' TO WS-DUP-FOUND-SW.
060700 934-EXIT.
060800     EXIT.
060900*
061000*    950 - load and validate PRODNF via PDIS0PRD, same
061100*    duplicate-create guard, append to the production table.
061200*
061300 950-LOAD-AND-VALIDATE-PRODUCTION.
061400     MOVE 0 TO PRT-COUNT.
061500     PERFORM 951-READ-PRODUCTION-RECORD THROUGH 951-EXIT.
061600     PERFORM 952-VALIDATE-PRODUCTION-RECORD THROUGH 952-EXIT
061700         UNTIL WS-PRODNF-EOF.
061800 950-EXIT.
061900     EXIT.
062000*
062100 951-READ-PRODUCTION-RECORD.
062200     READ PRODUCTION-FILE
062300         AT END
062400             MOVE 'Y' TO WS-PRODNF-EOF-SW.
062500 951-EXIT.
062600     EXIT.
062700*
062800 952-VALIDATE-PRODUCTION-RECORD.
062900     CALL 'PDIS0PRD' USING PDIS-PRODUCTION-RECORD, WS-VALID-SW.
063000     IF WS-INVALID
063100         ADD 1 TO WS-PRODUCTION-REJECT-CT
063200         GO TO 952-READ-NEXT.
063300     PERFORM 953-CHECK-PRODUCTION-DUP THROUGH 953-EXIT.
063400     IF WS-DUP-FOUND
063500         ADD 1 TO WS-PRODUCTION-REJECT-CT
063600         GO TO 952-READ-NEXT.
063700     IF PRT-COUNT < 500
063800         ADD 1 TO PRT-COUNT
063900         MOVE PRD-RECORD-UUID         TO PRT-UUID (PRT-COUNT)
064000         MOVE PRD-OWN-MATERIAL-NUMBER TO PRT-MATERIAL (PRT-COUNT)
064100         MOVE PRD-PARTNER-BPNL        TO PRT-PARTNER (PRT-COUNT)
064200         MOVE PRD-PRODUCTION-SITE-BPNS TO PRT-SITE (PRT-COUNT)
064300         MOVE PRD-ESTIMATED-COMPLETION-DATE TO
064400             PRT-COMPLETION-DATE (PRT-COUNT)
064500         MOVE PRD-QUANTITY            TO PRT-QUANTITY (PRT-COUNT)
064600         ADD 1 TO WS-PRODUCTION-ACCEPT-CT.
064700 952-READ-NEXT.
064800     PERFORM 951-READ-PRODUCTION-RECORD THROUGH 951-EXIT.
064900 952-EXIT.
065000     EXIT.
065100*
065200 953-CHECK-PRODUCTION-DUP.
065300     MOVE 'N' TO WS-DUP-FOUND-SW.
065400     PERFORM 954-SCAN-PRODUCTION-ENTRY THROUGH 954-EXIT
065500         VARYING WS-SCAN-IX FROM 1 BY 1
065600         UNTIL WS-SCAN-IX > PRT-COUNT
065700            OR WS-DUP-FOUND.
065800 953-EXIT.
065900     EXIT.
066000 954-SCAN-PRODUCTION-ENTRY.
066100     IF PRT-UUID (WS-SCAN-IX) = PRD-RECORD-UUID
066200         MOVE 'Y' TO WS-DUP-FOUND-SW
066300     ELSE
066400     IF PRT-MATERIAL (WS-SCAN-IX) = PRD-OWN-MATERIAL-NUMBER
066500            AND PRT-PARTNER (WS-SCAN-IX) = PRD-PARTNER-BPNL
066600            AND PRT-SITE (WS-SCAN-IX) = PRD-PRODUCTION-SITE-BPNS
066700            AND PRT-COMPLETION-DATE (WS-SCAN-IX) =
066800                PRD-ESTIMATED-COMPLETION-DATE
066900            AND PRT-QUANTITY (WS-SCAN-IX) = PRD-QUANTITY
067000         MOVE 'Y' TO WS-DUP-FOUND-SW.
067100 954-EXIT.
067200     EXIT.
067300*
067400*    100 - outer control-break loop, one STOCKF record per
067500*    (material, partner, site) combination.
067600*
067700 100-PROCESS-STOCK-RECORDS.
067800     ADD 1 TO WS-STOCK-RECORD-CT.
067900     MOVE STK-OWN-MATERIAL-NUMBER TO WS-CUR-MATERIAL.
068000     MOVE STK-PARTNER-BPNL        TO WS-CUR-PARTNER.
068100     MOVE STK-SITE-BPNS           TO WS-CUR-SITE-BPNS.
068200     MOVE STK-SITE-BPNA           TO WS-CUR-SITE-BPNA.
068300     MOVE STK-ON-HAND-QUANTITY    TO WS-CUR-ON-HAND.
068400     PERFORM 200-BUILD-CUSTOMER-SERIES THROUGH 200-EXIT.
068500     PERFORM 250-WRITE-RESULT-ROWS THROUGH 250-EXIT.
068600     PERFORM 300-BUILD-SUPPLIER-SERIES THROUGH 300-EXIT.
068700     PERFORM 250-WRITE-RESULT-ROWS THROUGH 250-EXIT.
068800     PERFORM 110-READ-STOCK-RECORD THROUGH 110-EXIT.
068900 100-EXIT.
069000     EXIT.
069100*
069200 110-READ-STOCK-RECORD.
069300     READ STOCK-FILE
069400         AT END
069500             MOVE 'Y' TO WS-STOCKF-EOF-SW.
069600 110-EXIT.
069700     EXIT.
069800*
069900*    200 - customer-side series: demand minus incoming delivery,
070000*    then CALL PDIS0CUS for the day-by-day exhaustion result.
070100*
070200 200-BUILD-CUSTOMER-SERIES.
070300     CALL 'PDIS0DEM' USING LK-FUNCTION-GETQTY,
070400             PDIS-DEMAND-RECORD, PDIS-MASTER-TABLES, WS-VALID-SW,
070500             PDIS-DEMAND-TABLE, WS-CUR-MATERIAL, WS-CUR-PARTNER,
070600             WS-CUR-SITE-BPNS, WS-TODAY-CCYYMMDD, WS-HORIZON-N,
070700             PDIS-QUANTITY-SERIES.
070800     CALL 'PDIS0DLV' USING LK-FUNCTION-GETQTY,
070900             PDIS-DELIVERY-RECORD, PDIS-MASTER-TABLES, WS-VALID-SW,
071000             PDIS-OWN-DELIVERY-TABLE, WS-CUR-MATERIAL,
071100             WS-CUR-PARTNER, WS-CUR-SITE-BPNS,
071200             WS-DIRECTION-INCOMING, WS-TODAY-CCYYMMDD,
071300             WS-HORIZON-N, PDIS-QUANTITY-SERIES-2.
071400     CALL 'PDIS0CUS' USING WS-CUR-ON-HAND, WS-HORIZON-N,
071500             PDIS-QUANTITY-SERIES, PDIS-QUANTITY-SERIES-2,
071600             PDIS-RESULT-SERIES.
071700 200-EXIT.
071800     EXIT.
071900*
072000*    250 - emit N SUPPLY-DAY-RESULT rows for whichever series
072100*    PDIS-RESULT-SERIES currently holds (shared by the customer
072200*    pass and the supplier pass, reset each time it is called).
072300*
072400 250-WRITE-RESULT-ROWS.
072500     MOVE WS-TODAY-CCYYMMDD TO WS-RESULT-DATE.
072600     PERFORM 255-WRITE-ONE-ROW THROUGH 255-EXIT
072700         VARYING WS-DAY-IX FROM 1 BY 1
072800         UNTIL WS-DAY-IX > WS-HORIZON-N.
072900 250-EXIT.
073000     EXIT.
073100*
073200 255-WRITE-ONE-ROW.
073300     IF WS-DAY-IX > 1
073400         PERFORM 400-ADVANCE-RESULT-DATE THROUGH 400-EXIT.
073500     MOVE WS-CUR-MATERIAL    TO RES-OWN-MATERIAL-NUMBER.
073600     MOVE WS-CUR-PARTNER     TO RES-PARTNER-BPNL.
073700     MOVE WS-CUR-SITE-BPNS   TO RES-STOCK-LOCATION-BPNS.
073800     MOVE WS-CUR-SITE-BPNA   TO RES-STOCK-LOCATION-BPNA.
073900     MOVE WS-RESULT-DATE     TO RES-RESULT-DATE.
074000     MOVE DOS-VALUE (WS-DAY-IX) TO RES-DAYS-OF-SUPPLY.
074100     WRITE PDIS-SUPPLY-DAY-RESULT.
074200 255-EXIT.
074300     EXIT.
074400*
074500 400-ADVANCE-RESULT-DATE.
074600     COMPUTE WS-ROLL-CCYY = (WS-RES-CC * 100) + WS-RES-YY.
074700     MOVE WS-RES-MM TO WS-ROLL-MM.
074800     MOVE WS-RES-DD TO WS-ROLL-DD.
074900     MOVE 28 TO WS-DAYS-IN-MONTH (2).
075000     DIVIDE WS-ROLL-CCYY BY 4 GIVING WS-LEAP-REM
075100             REMAINDER WS-LEAP-REM.
075200     IF WS-LEAP-REM = 0
075300         MOVE 29 TO WS-DAYS-IN-MONTH (2).
075400     DIVIDE WS-ROLL-CCYY BY 100 GIVING WS-LEAP-REM
075500             REMAINDER WS-LEAP-REM.
075600     IF WS-LEAP-REM = 0
075700         MOVE 28 TO WS-DAYS-IN-MONTH (2)
075800         DIVIDE WS-ROLL-CCYY BY 400 GIVING WS-LEAP-REM
075900                 REMAINDER WS-LEAP-REM
076000         IF WS-LEAP-REM = 0
076100             MOVE 29 TO WS-DAYS-IN-MONTH (2).
076200     ADD 1 TO WS-ROLL-DD.
076300     IF WS-ROLL-DD > WS-DAYS-IN-MONTH (WS-ROLL-MM)
076400         MOVE 1 TO WS-ROLL-DD
076500         ADD 1 TO WS-ROLL-MM
076600         IF WS-ROLL-MM > 12
076700             MOVE 1 TO WS-ROLL-MM
076800             ADD 1 TO WS-ROLL-CCYY.
076900     COMPUTE WS-RESULT-DATE =
077000         (WS-ROLL-CCYY * 10000) + (WS-ROLL-MM * 100) + WS-ROLL-DD.
077100 400-EXIT.
077200     EXIT.
077300*
077400*    300 - supplier-side series: merged outgoing delivery
077500*    (own + partner-reported) minus incoming production, then
077600*    CALL PDIS0SUP for the day-by-day exhaustion result.
077700*
077800 300-BUILD-SUPPLIER-SERIES.
077900     CALL 'PDIS0DLV' USING LK-FUNCTION-GETQTY,
078000             PDIS-DELIVERY-RECORD, PDIS-MASTER-TABLES, WS-VALID-SW,
078100             PDIS-OWN-DELIVERY-TABLE, WS-CUR-MATERIAL,
078200             WS-CUR-PARTNER, WS-CUR-SITE-BPNS,
078300             WS-DIRECTION-OUTGOING, WS-TODAY-CCYYMMDD,
078400             WS-HORIZON-N, PDIS-OWN-OUTBOUND-SERIES.
078500     CALL 'PDIS0DLV' USING LK-FUNCTION-GETQTY,
078600             PDIS-DELIVERY-RECORD, PDIS-MASTER-TABLES, WS-VALID-SW,
078700             PDIS-RPTD-DELIVERY-TABLE, WS-CUR-MATERIAL,
078800             WS-CUR-PARTNER, WS-CUR-SITE-BPNS,
078900             WS-DIRECTION-OUTGOING, WS-TODAY-CCYYMMDD,
079000             WS-HORIZON-N, PDIS-RPTD-OUTBOUND-SERIES.
079100     PERFORM 320-MERGE-DELIVERY-SERIES THROUGH 320-EXIT.
079200     PERFORM 330-BUILD-PRODUCTION-SERIES THROUGH 330-EXIT.
079300     CALL 'PDIS0SUP' USING WS-CUR-ON-HAND, WS-HORIZON-N,
079400             PDIS-MERGED-OUTBOUND-SERIES,
079500             PDIS-SUPPLY-PRODUCTION-SERIES, PDIS-RESULT-SERIES.
079600 300-EXIT.
079700     EXIT.
079800*
079900*    Delivery merge - own and partner-reported outbound series
080000*    are combined day-by-day; a day-indexed pairwise sum is
080100*    equivalent to a full-date keyed merge here because both
080200*    input series are already dense, one-entry-per-forecast-day
080250*    arrays over the same 1..N domain.
080300*
080400 320-MERGE-DELIVERY-SERIES.
080500     PERFORM 321-MERGE-ONE-DAY THROUGH 321-EXIT
080600         VARYING WS-DAY-IX FROM 1 BY 1
080700         UNTIL WS-DAY-IX > WS-HORIZON-N.
080800 320-EXIT.
080900     EXIT.
081000 321-MERGE-ONE-DAY.
081100     COMPUTE MOB-QTY (WS-DAY-IX) =
081200         OOB-QTY (WS-DAY-IX) + ROB-QTY (WS-DAY-IX).
081300 321-EXIT.
081400     EXIT.
081500*
081600*    Production series - no separate CALLable scans production
081700*    the way PDIS0DEM/PDIS0DLV scan demand and delivery; the
081800*    day loop is carried here instead (see PDISPRT.cpy banner).
081900*
082000 330-BUILD-PRODUCTION-SERIES.
082100     PERFORM 331-CALC-ONE-PRODUCTION-DAY THROUGH 331-EXIT
082200         VARYING WS-DAY-IX FROM 1 BY 1
082300         UNTIL WS-DAY-IX > WS-HORIZON-N.
082400 330-EXIT.
082500     EXIT.
082600*
082700 331-CALC-ONE-PRODUCTION-DAY.
082800     IF WS-DAY-IX = 1
082900         MOVE WS-TODAY-CCYYMMDD TO WS-RESULT-DATE
083000     ELSE
083100         PERFORM 400-ADVANCE-RESULT-DATE THROUGH 400-EXIT.
083200     MOVE 0 TO PRS-QTY (WS-DAY-IX).
083300     PERFORM 332-SUM-PRODUCTION-ENTRIES THROUGH 332-EXIT
083400         VARYING WS-SCAN-IX FROM 1 BY 1
083500         UNTIL WS-SCAN-IX > PRT-COUNT.
083600 331-EXIT.
083700     EXIT.
083800*
083900 332-SUM-PRODUCTION-ENTRIES.
084000     IF PRT-MATERIAL (WS-SCAN-IX) = WS-CUR-MATERIAL
084100            AND PRT-PARTNER (WS-SCAN-IX) = WS-CUR-PARTNER
084200            AND PRT-SITE (WS-SCAN-IX) = WS-CUR-SITE-BPNS
084300            AND PRT-COMPLETION-DATE (WS-SCAN-IX) = WS-RESULT-DATE
084400         ADD PRT-QUANTITY (WS-SCAN-IX) TO PRS-QTY (WS-DAY-IX).
084500 332-EXIT.
084600     EXIT.
084700*
084800 990-CLOSE-FILES.
084900     CLOSE DEMAND-FILE.
085000     CLOSE DELIVERY-FILE.
085100     CLOSE REPORTED-DELIVERY-FILE.
085200     CLOSE PRODUCTION-FILE.
085300     CLOSE STOCK-FILE.
085400     CLOSE MASTER-FILE.
085500     CLOSE SUPPLY-RESULT-FILE.
085600 990-EXIT.
085700     EXIT.
085800*
085900*  END OF PROGRAM PDIS0CMN

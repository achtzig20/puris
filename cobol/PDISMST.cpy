000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      pdismst.cpy                                               *
000500*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000600*      All Rights Reserved.                                      *
000700*                                                                *
000800* Element of the PURIS Days-of-Supply batch subsystem.           *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*
001300*    DESCRIPTION
001400*
001500*    Layout of one row on MASTREF, the small master-data
001600*    reference file the validators consult to decide whose
001700*    site is whose and which partners may demand which
001800*    materials.  One physical file, four logical row types -
001900*    kept this way since none of the four lists runs to more
002000*    than a few hundred rows in any one partner's data set.
002100*
002200*    MST-REC-TYPE values:
002300*        'O'  OWN-PARTY      - the one row naming our own BPNL.
002400*        'S'  OWN-SITE       - one row per site BPNS we own.
002500*        'P'  PARTNER-SITE   - one row per (partner, site) pair
002600*                              owned by that partner.
002700*        'M'  PARTNER-MATL   - one row per (partner, material)
002800*                              the partner is a registered
002900*                              supplier of.
003000*
003100*    AMENDMENT HISTORY
003200*
003300*    DATE      INIT  TICKET    DESCRIPTION
003400*    --------  ----  --------  ------------------------------
003500*    03/14/85  TPC   CR-1180   ORIGINAL LAYOUT.
003600*
003700*----------------------------------------------------------------*
003800*
003900 01  PDIS-MASTER-RECORD.
004000     05  MST-REC-TYPE                  PIC X(01).
004100         88  MST-TYPE-OWN-PARTY          VALUE 'O'.
004200         88  MST-TYPE-OWN-SITE           VALUE 'S'.
004300         88  MST-TYPE-PARTNER-SITE       VALUE 'P'.
004400         88  MST-TYPE-PARTNER-MATL       VALUE 'M'.
004500     05  MST-BPNL                      PIC X(16).
004600     05  MST-KEY-2                     PIC X(20).
004700     05  FILLER                        PIC X(23).
004800*
004900*----------------------------------------------------------------*
005000*    WORKING TABLES LOADED FROM MASTREF BY 900-LOAD-MASTER-DATA  *
005100*----------------------------------------------------------------*
005200*
005300 01  PDIS-MASTER-TABLES.
005400     05  MST-OWN-PARTY-BPNL            PIC X(16) VALUE SPACES.
005500     05  MST-OWN-SITE-COUNT            PIC S9(4) COMP VALUE 0.
005600     05  MST-OWN-SITE-TAB OCCURS 200 TIMES
005700                 INDEXED BY MST-OST-IX.
005800         10  MST-OWN-SITE-BPNS         PIC X(16).
005900         10  FILLER                    PIC X(04).
006000     05  MST-PARTNER-SITE-COUNT        PIC S9(4) COMP VALUE 0.
006100     05  MST-PARTNER-SITE-TAB OCCURS 500 TIMES
006200                 INDEXED BY MST-PST-IX.
006300         10  MST-PS-PARTNER-BPNL       PIC X(16).
006400         10  MST-PS-SITE-BPNS          PIC X(16).
006500         10  FILLER                    PIC X(04).
006600     05  MST-PARTNER-MATL-COUNT        PIC S9(4) COMP VALUE 0.
006700     05  MST-PARTNER-MATL-TAB OCCURS 500 TIMES
006800                 INDEXED BY MST-PMT-IX.
006900         10  MST-PM-PARTNER-BPNL       PIC X(16).
007000         10  MST-PM-MATERIAL-NUM       PIC X(20).
007100         10  FILLER                    PIC X(04).
007200     05  FILLER                        PIC X(04).

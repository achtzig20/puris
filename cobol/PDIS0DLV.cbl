000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = PDIS0DLV                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = PURIS Days-of-Supply Batch -              *
000600*                     Own Delivery Record Services               *
000700*                                                                *
000800*  AUTHOR       = G. M. SCHULTE                                  *
000900*  INSTALLATION = MATERIALHOF DATA SERVICES, DORTMUND            *
001000*  DATE-WRITTEN = 03/14/1985                                     *
001100*  DATE-COMPILED=                                                *
001200*  SECURITY     = NONE                                           *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  FUNCTION =                                                    *
001700*      Two entry functions, selected by LK-FUNCTION-CODE:        *
001800*        VALIDT - validates one inbound delivery record:         *
001900*                 responsibility-by-Incoterm, transit-event      *
002000*                 ordering, order-number consistency (para 100). *
002100*        GETQTY - sums accepted delivery quantities into a day-  *
002200*                 indexed series, filtered by direction, with    *
002300*                 a same-calendar-day match against the          *
002400*                 departure or arrival date (para 200).           *
002500*      Both functions cover deliveries moving out of or into     *
002550*      our own sites.                                             *
002600*                                                                *
002700*  LINKAGE NOTE =                                                 *
002800*      LK-DIRECTION-SW = 'I' for incoming (match destination      *
002900*      site and arrival day-of-month), 'O' for outgoing (match    *
003000*      origin site and departure day-of-month).  Ignored on a     *
003100*      VALIDT call.                                               *
003200*                                                                *
003300*----------------------------------------------------------------*
003400*  CHANGE ACTIVITY :                                             *
003500*                                                                *
003600*  DATE      INIT  TICKET     REMARKS                            *
003700*  --------  ----  ---------  -------------------------------   *
003800*  03/14/85  TPC   CR-1180    ORIGINAL PROGRAM.                  *
003850*  03/02/98  DWS   Y2K-017    DATE FIELDS RETROFITTED TO CCYYMMDD*
003870*                             (RECORDED HERE PER AUDIT REQUEST). *
003900*  08/11/05  TPC   CR-1340    ORDER-NUMBER TRIPLET RULE ADDED.   *
004200*  07/22/12  LMK   CR-1660    DAY-OF-MONTH MATCH PRESERVED AS-IS *
004300*                             PER PARTNER CONTRACT - DO NOT      *
004400*                             "FIX" TO FULL-DATE COMPARE.        *
004500*                                                                *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    PDIS0DLV.
004900 AUTHOR.        G. M. SCHULTE.
005000 INSTALLATION.  MATERIALHOF DATA SERVICES, DORTMUND.
005100 DATE-WRITTEN.  03/14/1985.
005200 DATE-COMPILED.
005300 SECURITY.      NONE.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-DAY IS '0' THROUGH '9'.
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WS-PROGRAM-FIELDS.
006500     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
006600     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
006700         88  WS-FOUND                   VALUE 'Y'.
006800     05  WS-RULE-SW               PIC X(01) VALUE 'N'.
006900         88  WS-RULE-SATISFIED           VALUE 'Y'.
007200     05  WS-TARGET-DOM            PIC 9(02).
007300     05  WS-ENTRY-DOM             PIC 9(02).
007400     05  WS-ENTRY-DATE-QUOT       PIC 9(06) COMP.
007500     05  FILLER                   PIC X(04).
007550*
007560*    Scratch loop controls for the 200/230-series day loop and
007570*    matching-entry scan - standalone items, reused across both
007580*    paragraphs rather than carried in a record group.
007590*
007595 77  WS-DAY-IX                    PIC 9(02) COMP.
007598 77  WS-SCAN-IX                   PIC S9(04) COMP.
007600*
007700 01  WS-DATE-ROLL-FIELDS.
007800     05  WS-TARGET-DAY            PIC 9(08).
007900     05  WS-TARGET-DAY-R REDEFINES WS-TARGET-DAY.
008000         10  WS-TGT-CC            PIC 9(02).
008100         10  WS-TGT-YY            PIC 9(02).
008200         10  WS-TGT-MM            PIC 9(02).
008300         10  WS-TGT-DD            PIC 9(02).
008400     05  WS-ROLL-CCYY             PIC 9(04).
008500     05  WS-ROLL-MM               PIC 9(02).
008600     05  WS-ROLL-DD               PIC 9(02).
008700     05  WS-DAYS-IN-MONTH-TAB.
008800         10  FILLER PIC 9(02) VALUE 31.
008900         10  FILLER PIC 9(02) VALUE 28.
009000         10  FILLER PIC 9(02) VALUE 31.
009100         10  FILLER PIC 9(02) VALUE 30.
009200         10  FILLER PIC 9(02) VALUE 31.
009300         10  FILLER PIC 9(02) VALUE 30.
009400         10  FILLER PIC 9(02) VALUE 31.
009500         10  FILLER PIC 9(02) VALUE 31.
009600         10  FILLER PIC 9(02) VALUE 30.
009700         10  FILLER PIC 9(02) VALUE 31.
009800         10  FILLER PIC 9(02) VALUE 30.
009900         10  FILLER PIC 9(02) VALUE 31.
010000     05  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TAB.
010100         10  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
010200     05  WS-LEAP-REM              PIC 9(04) COMP.
010300*
010400 LINKAGE SECTION.
010500 01  LK-FUNCTION-CODE             PIC X(06).
010600     88  LK-FUNC-VALIDATE               VALUE 'VALIDT'.
010700     88  LK-FUNC-GETQTY                 VALUE 'GETQTY'.
010800 COPY PDISDLV.
010900 COPY PDISMST.
011000 01  LK-VALID-SW                  PIC X(01).
011100     88  LK-VALID                      VALUE 'Y'.
011200     88  LK-INVALID                    VALUE 'N'.
011300 COPY PDISDLT.
011400 01  LK-KEY-MATERIAL              PIC X(20).
011500 01  LK-KEY-PARTNER               PIC X(16).
011600 01  LK-KEY-SITE                  PIC X(16).
011700 01  LK-DIRECTION-SW              PIC X(01).
011800     88  LK-DIRECTION-INCOMING          VALUE 'I'.
011900     88  LK-DIRECTION-OUTGOING          VALUE 'O'.
012000 01  LK-TODAY-CCYYMMDD            PIC 9(08).
012100 01  LK-HORIZON-N                 PIC 9(02).
012200 01  LK-DAY-SERIES.
012300     05  LK-DSR-QTY OCCURS 99 TIMES
012400                 PIC S9(9)V9(2) COMP-3.
012500*
012600******************************************************************
012700 PROCEDURE DIVISION USING LK-FUNCTION-CODE, PDIS-DELIVERY-RECORD,
012800         PDIS-MASTER-TABLES, LK-VALID-SW, PDIS-DELIVERY-TABLE,
012900         LK-KEY-MATERIAL, LK-KEY-PARTNER, LK-KEY-SITE,
013000         LK-DIRECTION-SW, LK-TODAY-CCYYMMDD, LK-HORIZON-N,
013100         LK-DAY-SERIES.
013200******************************************************************
013300*
013400 000-MAIN.
013500     IF LK-FUNC-VALIDATE
013600         PERFORM 100-VALIDATE-RECORD THROUGH 100-EXIT
013700     ELSE
013800         PERFORM 200-GET-QUANTITY-FOR-DAYS THROUGH 200-EXIT.
013900     GOBACK.
014000*
014100*    Own-delivery record validation - every check must pass.
014200*
014300 100-VALIDATE-RECORD.
014400     SET LK-VALID TO TRUE.
014500     IF DLV-QUANTITY < 0
014600         SET LK-INVALID TO TRUE
014700         GO TO 100-EXIT.
014800     IF DLV-MEASUREMENT-UNIT = SPACES
014900         SET LK-INVALID TO TRUE
015000         GO TO 100-EXIT.
015100     IF DLV-OWN-MATERIAL-NUMBER = SPACES
015200         SET LK-INVALID TO TRUE
015300         GO TO 100-EXIT.
015400     IF DLV-PARTNER-BPNL = SPACES
015500         SET LK-INVALID TO TRUE
015600         GO TO 100-EXIT.
015700     IF DLV-PARTNER-BPNL = MST-OWN-PARTY-BPNL
015800         SET LK-INVALID TO TRUE
015900         GO TO 100-EXIT.
016000     PERFORM 110-CHECK-RESPONSIBILITY THROUGH 110-EXIT.
016100     IF NOT WS-RULE-SATISFIED
016200         SET LK-INVALID TO TRUE
016300         GO TO 100-EXIT.
016400     PERFORM 140-CHECK-TRANSIT-EVENTS THROUGH 140-EXIT.
016500     IF NOT WS-RULE-SATISFIED
016600         SET LK-INVALID TO TRUE
016700         GO TO 100-EXIT.
016800     PERFORM 170-CHECK-ORDER-NUMBERS THROUGH 170-EXIT.
016900     IF NOT WS-RULE-SATISFIED
017000         SET LK-INVALID TO TRUE
017100         GO TO 100-EXIT.
017200 100-EXIT.
017300     EXIT.
017400*
017500*    Responsibility rule, derived from the Incoterm responsibility
017600*    code.  Incoterm must be present for any check to pass.
017700*
017800 110-CHECK-RESPONSIBILITY.
017900     MOVE 'N' TO WS-RULE-SW.
018000     IF DLV-INCOTERM-CODE = SPACES
018100         GO TO 110-EXIT.
018200     IF DLV-RESP-SUPPLIER
018300         PERFORM 120-TEST-SUPPLIER-LEG THROUGH 120-EXIT
018400         IF WS-FOUND
018500             MOVE 'Y' TO WS-RULE-SW
018600         END-IF
018700     ELSE
018800     IF DLV-RESP-CUSTOMER
018900         PERFORM 130-TEST-CUSTOMER-LEG THROUGH 130-EXIT
019000         IF WS-FOUND
019100             MOVE 'Y' TO WS-RULE-SW
019200         END-IF
019300     ELSE
019400     IF DLV-RESP-PARTIAL
019500         PERFORM 120-TEST-SUPPLIER-LEG THROUGH 120-EXIT
019600         IF WS-FOUND
019700             MOVE 'Y' TO WS-RULE-SW
019800         ELSE
019900             PERFORM 130-TEST-CUSTOMER-LEG THROUGH 130-EXIT
020000             IF WS-FOUND
020100                 MOVE 'Y' TO WS-RULE-SW
020200             END-IF
020300         END-IF.
020400 110-EXIT.
020500     EXIT.
020600*
020700*    SUPPLIER leg: material is our product, origin is one of our
020800*    own sites, destination is one of the partner's sites.
020900*
021000 120-TEST-SUPPLIER-LEG.
021100     MOVE 'N' TO WS-FOUND-SW.
021200     IF NOT DLV-IS-PRODUCT
021300         GO TO 120-EXIT.
021400     PERFORM 121-SCAN-OWN-ORIGIN THROUGH 121-EXIT
021500         VARYING WS-SCAN-IX FROM 1 BY 1
021600         UNTIL WS-SCAN-IX > MST-OWN-SITE-COUNT
021700            OR WS-FOUND.
021800     IF NOT WS-FOUND
021900         GO TO 120-EXIT.
022000     MOVE 'N' TO WS-FOUND-SW.
022100     PERFORM 122-SCAN-PARTNER-DESTIN THROUGH 122-EXIT
022200         VARYING WS-SCAN-IX FROM 1 BY 1
022300         UNTIL WS-SCAN-IX > MST-PARTNER-SITE-COUNT
022400            OR WS-FOUND.
022500 120-EXIT.
022600     EXIT.
022700 121-SCAN-OWN-ORIGIN.
022800     IF MST-OWN-SITE-BPNS (WS-SCAN-IX) = DLV-ORIGIN-BPNS
022900         MOVE 'Y' TO WS-FOUND-SW.
023000 121-EXIT.
023100     EXIT.
023200 122-SCAN-PARTNER-DESTIN.
023300     IF MST-PS-PARTNER-BPNL (WS-SCAN-IX) = DLV-PARTNER-BPNL
023400            AND MST-PS-SITE-BPNS (WS-SCAN-IX) =
023500                DLV-DESTINATION-BPNS
023600         MOVE 'Y' TO WS-FOUND-SW.
023700 122-EXIT.
023800     EXIT.
023900*
024000*    CUSTOMER leg: material is our material (input), origin is
024100*    one of the partner's sites, destination is one of our own.
024200*
024300 130-TEST-CUSTOMER-LEG.
024400     MOVE 'N' TO WS-FOUND-SW.
024500     IF NOT DLV-IS-MATERIAL
024600         GO TO 130-EXIT.
024700     PERFORM 131-SCAN-PARTNER-ORIGIN THROUGH 131-EXIT
024800         VARYING WS-SCAN-IX FROM 1 BY 1
024900         UNTIL WS-SCAN-IX > MST-PARTNER-SITE-COUNT
025000            OR WS-FOUND.
025100     IF NOT WS-FOUND
025200         GO TO 130-EXIT.
025300     MOVE 'N' TO WS-FOUND-SW.
025400     PERFORM 132-SCAN-OWN-DESTIN THROUGH 132-EXIT
025500         VARYING WS-SCAN-IX FROM 1 BY 1
025600         UNTIL WS-SCAN-IX > MST-OWN-SITE-COUNT
025700            OR WS-FOUND.
025800 130-EXIT.
025900     EXIT.
026000 131-SCAN-PARTNER-ORIGIN.
026100     IF MST-PS-PARTNER-BPNL (WS-SCAN-IX) = DLV-PARTNER-BPNL
026200            AND MST-PS-SITE-BPNS (WS-SCAN-IX) = DLV-ORIGIN-BPNS
026300         MOVE 'Y' TO WS-FOUND-SW.
026400 131-EXIT.
026500     EXIT.
026600 132-SCAN-OWN-DESTIN.
026700     IF MST-OWN-SITE-BPNS (WS-SCAN-IX) = DLV-DESTINATION-BPNS
026800         MOVE 'Y' TO WS-FOUND-SW.
026900 132-EXIT.
027000     EXIT.
027100*
027200*    Transit-event rule - departure/arrival type present and
027300*    known, the estimated-departure/actual-arrival combination
027400*    disallowed, departure strictly before arrival, and either
027500*    actual timestamp strictly before the current processing
027600*    date.
027700*
027800 140-CHECK-TRANSIT-EVENTS.
027900     MOVE 'N' TO WS-RULE-SW.
028000     IF NOT DLV-DEPART-ESTIMATED AND NOT DLV-DEPART-ACTUAL
028100         GO TO 140-EXIT.
028200     IF NOT DLV-ARRIVE-ESTIMATED AND NOT DLV-ARRIVE-ACTUAL
028300         GO TO 140-EXIT.
028400     IF DLV-DEPART-ESTIMATED AND DLV-ARRIVE-ACTUAL
028500         GO TO 140-EXIT.
028600     IF NOT (DLV-DATE-OF-DEPARTURE < DLV-DATE-OF-ARRIVAL)
028700         GO TO 140-EXIT.
028800     IF DLV-ARRIVE-ACTUAL
028900         IF NOT (DLV-DATE-OF-ARRIVAL < LK-TODAY-CCYYMMDD)
029000             GO TO 140-EXIT.
029100     IF DLV-DEPART-ACTUAL
029200         IF NOT (DLV-DATE-OF-DEPARTURE < LK-TODAY-CCYYMMDD)
029300             GO TO 140-EXIT.
029400     MOVE 'Y' TO WS-RULE-SW.
029500 140-EXIT.
029600     EXIT.
029700*
029800*    Order-number consistency - customer-order-id and position
029900*    travel together, or all three order fields are absent.
030000*
030100 170-CHECK-ORDER-NUMBERS.
030200     MOVE 'N' TO WS-RULE-SW.
030300     IF DLV-CUSTOMER-ORDER-ID NOT = SPACES
030400            AND DLV-CUSTOMER-ORDER-POSN-ID NOT = SPACES
030500         MOVE 'Y' TO WS-RULE-SW
030600     ELSE
030700     IF DLV-CUSTOMER-ORDER-ID = SPACES
030800            AND DLV-CUSTOMER-ORDER-POSN-ID = SPACES
030900            AND DLV-SUPPLIER-ORDER-ID = SPACES
031000         MOVE 'Y' TO WS-RULE-SW.
031100 170-EXIT.
031200     EXIT.
031300*
031400*    Get-quantity-for-days - direction filtered, day-of-month
031500*    matched against the target calendar day (see CR-1660 above -
031600*    this is NOT a full-date match).
031700*
031800 200-GET-QUANTITY-FOR-DAYS.
031900     PERFORM 210-CALC-ONE-DAY THROUGH 210-EXIT
032000         VARYING WS-DAY-IX FROM 1 BY 1
032100         UNTIL WS-DAY-IX > LK-HORIZON-N.
032200 200-EXIT.
032300     EXIT.
032400*
032500 210-CALC-ONE-DAY.
032600     IF WS-DAY-IX = 1
032700         MOVE LK-TODAY-CCYYMMDD TO WS-TARGET-DAY
032800     ELSE
032900         PERFORM 220-ADD-ONE-DAY THROUGH 220-EXIT.
033000     MOVE WS-TGT-DD TO WS-TARGET-DOM.
033100     MOVE 0 TO LK-DSR-QTY (WS-DAY-IX).
033200     PERFORM 230-SUM-MATCHING-ENTRIES THROUGH 230-EXIT
033300         VARYING WS-SCAN-IX FROM 1 BY 1
033400         UNTIL WS-SCAN-IX > DLT-COUNT.
033500 210-EXIT.
033600     EXIT.
033700*
033800 220-ADD-ONE-DAY.
033900     COMPUTE WS-ROLL-CCYY = (WS-TGT-CC * 100) + WS-TGT-YY.
034000     MOVE WS-TGT-MM TO WS-ROLL-MM.
034100     MOVE WS-TGT-DD TO WS-ROLL-DD.
034200     MOVE 28 TO WS-DAYS-IN-MONTH (2).
034300     DIVIDE WS-ROLL-CCYY BY 4 GIVING WS-LEAP-REM
034400             REMAINDER WS-LEAP-REM.
034500     IF WS-LEAP-REM = 0
034600         MOVE 29 TO WS-DAYS-IN-MONTH (2).
034700     DIVIDE WS-ROLL-CCYY BY 100 GIVING WS-LEAP-REM
034800             REMAINDER WS-LEAP-REM.
034900     IF WS-LEAP-REM = 0
035000         MOVE 28 TO WS-DAYS-IN-MONTH (2)
035100         DIVIDE WS-ROLL-CCYY BY 400 GIVING WS-LEAP-REM
035200                 REMAINDER WS-LEAP-REM
035300         IF WS-LEAP-REM = 0
035400             MOVE 29 TO WS-DAYS-IN-MONTH (2).
035500     ADD 1 TO WS-ROLL-DD.
035600     IF WS-ROLL-DD > WS-DAYS-IN-MONTH (WS-ROLL-MM)
035700         MOVE 1 TO WS-ROLL-DD
035800         ADD 1 TO WS-ROLL-MM
035900         IF WS-ROLL-MM > 12
036000             MOVE 1 TO WS-ROLL-MM
036100             ADD 1 TO WS-ROLL-CCYY.
036200     COMPUTE WS-TARGET-DAY =
036300         (WS-ROLL-CCYY * 10000) + (WS-ROLL-MM * 100) + WS-ROLL-DD.
036400 220-EXIT.
036500     EXIT.
036600*
036700*    Direction controls which site column and which timestamp's
036800*    day-of-month is matched.
036900*
037000 230-SUM-MATCHING-ENTRIES.
037100     IF DLT-MATERIAL (WS-SCAN-IX) NOT = LK-KEY-MATERIAL
037200            OR DLT-PARTNER (WS-SCAN-IX) NOT = LK-KEY-PARTNER
037300         GO TO 230-EXIT.
037400     IF LK-DIRECTION-INCOMING
037500         IF DLT-DESTIN-SITE (WS-SCAN-IX) NOT = LK-KEY-SITE
037600             GO TO 230-EXIT
037700         END-IF
037800         DIVIDE DLT-ARRIVAL-DATE (WS-SCAN-IX) BY 100
037900             GIVING WS-ENTRY-DATE-QUOT
038000             REMAINDER WS-ENTRY-DOM
038100         IF WS-ENTRY-DOM NOT = WS-TARGET-DOM
038200             GO TO 230-EXIT
038300         END-IF
038400     ELSE
038500         IF DLT-ORIGIN-SITE (WS-SCAN-IX) NOT = LK-KEY-SITE
038600             GO TO 230-EXIT
038700         END-IF
038800         DIVIDE DLT-DEPARTURE-DATE (WS-SCAN-IX) BY 100
038900             GIVING WS-ENTRY-DATE-QUOT
039000             REMAINDER WS-ENTRY-DOM
039100         IF WS-ENTRY-DOM NOT = WS-TARGET-DOM
039200             GO TO 230-EXIT
039300         END-IF.
039400     ADD DLT-QUANTITY (WS-SCAN-IX) TO LK-DSR-QTY (WS-DAY-IX).
039500 230-EXIT.
039600     EXIT.
039700*
039800*  END OF PROGRAM PDIS0DLV

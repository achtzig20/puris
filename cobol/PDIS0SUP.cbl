000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = PDIS0SUP                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = PURIS Days-of-Supply Batch -              *
000600*                     Supplier-Side Calculation                 *
000700*                                                                *
000800*  AUTHOR       = T. P. CONROY                                   *
000900*  INSTALLATION = MATERIALHOF DATA SERVICES, DORTMUND            *
001000*  DATE-WRITTEN = 03/14/1985                                     *
001100*  DATE-COMPILED=                                                *
001200*  SECURITY     = NONE                                           *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  FUNCTION =                                                    *
001700*      CALLed once per material/partner/site by PDIS0CMN.        *
001800*      Walks the forecast horizon day by day, netting the        *
001900*      merged outgoing DELIVERY quantity (our own plus the       *
002000*      partner's reported deliveries for the same day) against   *
002100*      incoming PRODUCTION, and reports the resulting days-of-   *
002200*      supply for every day in the horizon.  The exhaustion      *
002300*      algorithm in paragraph 150 is the same logic carried in   *
002400*      PDIS0CUS, deliberately duplicated here rather than        *
002500*      shared out to a common subroutine.                        *
002700*                                                                *
002800*  LINKAGE =                                                     *
002900*      1: LK-OPENING-QTY       (passed, not changed)              *
003000*      2: LK-HORIZON-N         (passed, not changed)              *
003100*      3: LK-OUTBOUND-SERIES   (passed, not changed, merged)      *
003200*      4: LK-PRODUCTION-SERIES (passed, not changed)              *
003300*      5: LK-RESULT-SERIES     (passed and filled in)             *
003400*                                                                *
003500*----------------------------------------------------------------*
003600*  CHANGE ACTIVITY :                                             *
003700*                                                                *
003800*  DATE      INIT  TICKET     REMARKS                            *
003900*  --------  ----  ---------  -------------------------------   *
004000*  03/14/85  TPC   CR-1180    ORIGINAL PROGRAM.                  *
004100*  11/09/04  GMS   CR-1295    END-OF-HORIZON LOOK-AHEAD ADDED.   *
004200*  08/19/11  LMK   CR-1622    ROUNDED MOVE INTO RESULT SERIES.   *
004300*  04/14/18  TPC   CR-2090    CLARIFIED OUTBOUND SERIES IS       *
004400*                             ALREADY MERGED BEFORE THIS CALL.   *
004500*                                                                *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    PDIS0SUP.
004900 AUTHOR.        T. P. CONROY.
005000 INSTALLATION.  MATERIALHOF DATA SERVICES, DORTMUND.
005100 DATE-WRITTEN.  03/14/1985.
005200 DATE-COMPILED.
005300 SECURITY.      NONE.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-DAY IS '0' THROUGH '9'.
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WS-PROGRAM-FIELDS.
006500     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
006800     05  WS-EXHAUSTED-SW          PIC X(01) VALUE 'N'.
006900         88  WS-EXHAUSTED               VALUE 'Y'.
007000     05  FILLER                   PIC X(04).
007050*
007060*    Scratch loop controls for the 100 day walk and the 150
007070*    exhaustion scan - standalone items, not grouped under an
007080*    01, since each is reused across several paragraphs.
007090*
007095 77  WS-DAY-IX                    PIC 9(02) COMP.
007098 77  WS-EXH-IX                    PIC 9(02) COMP.
007100*
007200 01  WS-CALC-FIELDS.
007300     05  WS-STOCK-BALANCE         PIC S9(9)V9(2) COMP-3.
007400     05  WS-STOCK-BALANCE-ED REDEFINES WS-STOCK-BALANCE
007500                                  PIC S9(9)V99.
007600     05  WS-REMAINING-STOCK       PIC S9(9)V9(2) COMP-3.
007700     05  WS-REMAINING-STOCK-ED REDEFINES WS-REMAINING-STOCK
007800                                  PIC S9(9)V99.
007900     05  WS-EXH-OUTBOUND          PIC S9(9)V9(2) COMP-3.
008000     05  WS-DAYS-OF-SUPPLY        PIC S9(5)V9(4) COMP-3.
008100     05  WS-DAYS-OF-SUPPLY-ED REDEFINES WS-DAYS-OF-SUPPLY
008200                                  PIC S9(5)V9999.
008300     05  FILLER                   PIC X(04).
008400*
008500 LINKAGE SECTION.
008600 01  LK-OPENING-QTY               PIC S9(9)V9(2) COMP-3.
008700 01  LK-HORIZON-N                 PIC 9(02).
008800 01  LK-OUTBOUND-SERIES.
008900     05  LK-OUTBOUND-QTY OCCURS 99 TIMES
009000                 PIC S9(9)V9(2) COMP-3.
009100 01  LK-PRODUCTION-SERIES.
009200     05  LK-PRODUCTION-QTY OCCURS 99 TIMES
009300                 PIC S9(9)V9(2) COMP-3.
009400 01  LK-RESULT-SERIES.
009500     05  LK-RESULT-DOS OCCURS 99 TIMES
009600                 PIC S9(5)V9(4) COMP-3.
009700*
009800******************************************************************
009900 PROCEDURE DIVISION USING LK-OPENING-QTY, LK-HORIZON-N,
010000         LK-OUTBOUND-SERIES, LK-PRODUCTION-SERIES,
010100         LK-RESULT-SERIES.
010200******************************************************************
010300*
010400 000-MAIN.
010500     MOVE 'CALCULATING SUPPLIER DAYS-OF-SUPPLY'
010600                                  TO WS-PROGRAM-STATUS.
010700     MOVE LK-OPENING-QTY          TO WS-STOCK-BALANCE.
010800     PERFORM 100-CALCULATE-ONE-DAY THROUGH 100-EXIT
010900         VARYING WS-DAY-IX FROM 1 BY 1
011000         UNTIL WS-DAY-IX > LK-HORIZON-N.
011100     GOBACK.
011200*
011300*    Day I is the end of the horizon when I = LK-HORIZON-N; that
011400*    day's production quantity lands on the opening balance
011500*    before the exhaustion algorithm runs for that day only.
011600*
011700 100-CALCULATE-ONE-DAY.
011800     IF WS-DAY-IX = LK-HORIZON-N
011900         ADD LK-PRODUCTION-QTY (WS-DAY-IX) TO WS-STOCK-BALANCE.
012000     MOVE WS-STOCK-BALANCE     TO WS-REMAINING-STOCK.
012100     PERFORM 150-EXHAUST-STOCK THROUGH 150-EXIT.
012200     COMPUTE LK-RESULT-DOS (WS-DAY-IX) ROUNDED =
012300         WS-DAYS-OF-SUPPLY.
012400     SUBTRACT LK-OUTBOUND-QTY (WS-DAY-IX)   FROM WS-STOCK-BALANCE.
012500     ADD      LK-PRODUCTION-QTY (WS-DAY-IX) TO   WS-STOCK-BALANCE.
012600 100-EXIT.
012700     EXIT.
012800*
012900*    Days-of-supply exhaustion algorithm - see PDIS0CUS paragraph
013000*    150 for the identical customer-side statement of this rule.
013100*
013200 150-EXHAUST-STOCK.
013300     MOVE 0   TO WS-DAYS-OF-SUPPLY.
013400     MOVE 'N' TO WS-EXHAUSTED-SW.
013500     PERFORM 160-EXHAUST-ONE-DAY THROUGH 160-EXIT
013600         VARYING WS-EXH-IX FROM WS-DAY-IX BY 1
013700         UNTIL WS-EXH-IX > LK-HORIZON-N
013800            OR WS-EXHAUSTED.
013900 150-EXIT.
014000     EXIT.
014100*
014200 160-EXHAUST-ONE-DAY.
014300     MOVE LK-OUTBOUND-QTY (WS-EXH-IX) TO WS-EXH-OUTBOUND.
014400     IF WS-REMAINING-STOCK >= WS-EXH-OUTBOUND
014500         ADD 1 TO WS-DAYS-OF-SUPPLY
014600         SUBTRACT WS-EXH-OUTBOUND FROM WS-REMAINING-STOCK
014700     ELSE
014800         IF WS-REMAINING-STOCK < WS-EXH-OUTBOUND
014900                 AND WS-REMAINING-STOCK > 0
015000             COMPUTE WS-DAYS-OF-SUPPLY =
015100                 WS-DAYS-OF-SUPPLY +
015200                 (WS-REMAINING-STOCK / WS-EXH-OUTBOUND)
015300             MOVE 'Y' TO WS-EXHAUSTED-SW
015400         ELSE
015500             MOVE 'Y' TO WS-EXHAUSTED-SW.
015600 160-EXIT.
015700     EXIT.
015800*
015900*  END OF PROGRAM PDIS0SUP

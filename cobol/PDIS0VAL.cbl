000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = PDIS0VAL                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = PURIS Days-of-Supply Batch -              *
000600*                     Delivery Maintenance-Path Validator         *
000700*                                                                *
000800*  AUTHOR       = R. J. HAUSER                                   *
000900*  INSTALLATION = MATERIALHOF DATA SERVICES, DORTMUND            *
001000*  DATE-WRITTEN = 01/05/90                                       *
001100*  DATE-COMPILED=                                                *
001200*  SECURITY     = NONE                                           *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  FUNCTION =                                                    *
001700*      CALLed by PDIS0CMN for every record on DELIVRF (own,      *
001800*      non-filtered path) and RDELIVF (partner-reported).  A     *
001900*      lighter rule set than PDIS0DLV's full own-delivery        *
002000*      validator - this is the maintenance-path check applied    *
002100*      to already-accepted shipment records, whether they        *
002200*      originate with us or are reported to us by a partner.     *
002300*                                                                *
002400*----------------------------------------------------------------*
002500*  CHANGE ACTIVITY :                                             *
002600*                                                                *
002700*  DATE      INIT  TICKET     REMARKS                            *
002800*  --------  ----  ---------  -------------------------------   *
002900*  01/05/90  RJH   INIT-014   ORIGINAL PROGRAM.                  *
003000*  06/18/98  DWS   Y2K-017    NO DATE FIELDS TESTED - NO CHANGE  *
003100*                             REQUIRED, LOGGED FOR AUDIT.        *
003200*  08/11/05  TPC   CR-1341    CLARIFIED SHARED USE FOR RDELIVF.  *
003300*  04/02/13  GMS   CR-1699    ACCEPT/REJECT COUNTERS ADDED FOR   *
003400*                             RECONCILIATION WITH PDIS0CMN LOAD  *
003500*                             STATISTICS.                         *
003600*                                                                *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    PDIS0VAL.
004000 AUTHOR.        R. J. HAUSER.
004100 INSTALLATION.  MATERIALHOF DATA SERVICES, DORTMUND.
004200 DATE-WRITTEN.  01/05/90.
004300 DATE-COMPILED.
004400 SECURITY.      NONE.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-DAY IS '0' THROUGH '9'.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500 01  WS-PROGRAM-FIELDS.
005600     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
005900     05  WS-QUANTITY-ED                      PIC S9(9)V99.
006000     05  WS-QUANTITY-ED-R REDEFINES WS-QUANTITY-ED.
006100         10  WS-QTY-SIGN-BYTE     PIC X(01).
006200         10  FILLER               PIC X(10).
006300     05  WS-SPARE-FIELD           PIC X(08) VALUE SPACES.
006400     05  WS-SPARE-FIELD-R REDEFINES WS-SPARE-FIELD.
006500         10  WS-SPARE-NUM         PIC 9(08).
006550*
006560*    Run totals - standalone scratch counters bumped once per
006570*    record by 000-MAIN, not part of any larger record.
006580*
006590 77  WS-ACCEPT-COUNT              PIC S9(07) COMP-3 VALUE 0.
006595 77  WS-REJECT-COUNT              PIC S9(07) COMP-3 VALUE 0.
006600*
006700 LINKAGE SECTION.
006800 COPY PDISDLV.
006900 01  LK-VALID-SW                  PIC X(01).
007000     88  LK-VALID                      VALUE 'Y'.
007100     88  LK-INVALID                    VALUE 'N'.
007200*
007300******************************************************************
007400 PROCEDURE DIVISION USING PDIS-DELIVERY-RECORD, LK-VALID-SW.
007500******************************************************************
007600*
007700 000-MAIN.
007800     PERFORM 100-VALIDATE-RECORD THROUGH 100-EXIT.
007900     IF LK-VALID
008000         ADD 1 TO WS-ACCEPT-COUNT
008100     ELSE
008200         ADD 1 TO WS-REJECT-COUNT.
008300     GOBACK.
008400*
008500*    Maintenance-path delivery record validation - the
008600*    lightweight rule set applied to own and partner-reported
008700*    shipments alike: quantity > 0, measurement unit present,
008750*    material reference present.
008800*
008900 100-VALIDATE-RECORD.
009000     SET LK-VALID TO TRUE.
009100     MOVE DLV-QUANTITY TO WS-QUANTITY-ED.
009200     IF NOT (DLV-QUANTITY > 0)
009300         SET LK-INVALID TO TRUE
009400         GO TO 100-EXIT.
009500     IF DLV-MEASUREMENT-UNIT = SPACES
009600         SET LK-INVALID TO TRUE
009700         GO TO 100-EXIT.
009800     IF DLV-OWN-MATERIAL-NUMBER = SPACES
009900         SET LK-INVALID TO TRUE
010000         GO TO 100-EXIT.
010100 100-EXIT.
010200     EXIT.
010300*
010400*  END OF PROGRAM PDIS0VAL

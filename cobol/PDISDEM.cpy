000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      pdisdem.cpy                                               *
000500*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000600*      All Rights Reserved.                                      *
000700*                                                                *
000800* Element of the PURIS Days-of-Supply batch subsystem.           *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*
001300*    DESCRIPTION
001400*
001500*    Layout of one inbound demand-forecast record as received
001600*    from a business partner for a single material/site/day.
001700*    One record represents the forecast demand quantity a
001800*    partner expects to place against our stock on a single
001900*    calendar day.  Used on DEMANDF (input) and on the internal
002000*    accepted-demand work table built by PDIS0DEM.
002100*
002200*    AMENDMENT HISTORY
002300*
002400*    DATE      INIT  TICKET    DESCRIPTION
002500*    --------  ----  --------  ------------------------------
002600*    03/14/86  RJH   INIT-001  ORIGINAL LAYOUT.
002700*    09/02/91  LMK   CR-0442   ADDED DEM-SUPPLIER-LOCN-BPNS.
002800*    06/18/98  DWS   Y2K-017   DEMAND-DAY WIDENED TO CCYYMMDD.
002900*    02/27/03  TPC   CR-1180   ADDED RECORD CONTROL SEGMENT.
003000*
003100*----------------------------------------------------------------*
003200*
003300 01  PDIS-DEMAND-RECORD.
003400*
003500*        RECORD CONTROL SEGMENT - SOURCE/AUDIT TRACKING
003600*
003700     05  DEM-CONTROL.
003800         10  DEM-RECORD-UUID           PIC X(36).
003900         10  DEM-RECORD-STATUS         PIC X(01).
004000             88  DEM-STATUS-ACCEPTED          VALUE 'A'.
004100             88  DEM-STATUS-REJECTED          VALUE 'R'.
004200             88  DEM-STATUS-PENDING            VALUE 'P'.
004300         10  DEM-CREATE-DATE           PIC 9(08).
004400         10  DEM-CREATE-USERID         PIC X(08).
004500*
004600*        BUSINESS KEY AND FORECAST DATA
004700*
004800     05  DEM-PARTNER-BPNL              PIC X(16).
004900     05  DEM-OWN-MATERIAL-NUMBER       PIC X(20).
005000     05  DEM-QUANTITY                  PIC S9(9)V9(2).
005100     05  DEM-QUANTITY-ED  REDEFINES DEM-QUANTITY
005200                                      PIC S9(9)V99.
005300     05  DEM-MEASUREMENT-UNIT          PIC X(10).
005400     05  DEM-DEMAND-DAY                PIC 9(08).
005500     05  DEM-DEMAND-DAY-R REDEFINES DEM-DEMAND-DAY.
005600         10  DEM-DAY-CC                PIC 9(02).
005700         10  DEM-DAY-YY                PIC 9(02).
005800         10  DEM-DAY-MM                PIC 9(02).
005900         10  DEM-DAY-DD                PIC 9(02).
006000     05  DEM-DEMAND-LOCATION-BPNS      PIC X(16).
006100     05  DEM-SUPPLIER-LOCN-BPNS        PIC X(16).
006200     05  DEM-DEMAND-CATEGORY-CODE      PIC X(04).
006300         88  DEM-CATEGORY-KNOWN  VALUE '0001' 'A1S1' 'SR99'
006400                                        'PI01' 'PO01' 'OS01'
006500                                        'OI01' 'ED01'.
006600     05  FILLER                        PIC X(20).

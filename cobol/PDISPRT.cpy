000100*----------------------------------------------------------------*
000150*                                                                *
000175*               @BANNER_START@                                  *
000200*      pdisprt.cpy                                               *
000300*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000325*      All Rights Reserved.                                      *
000350*                                                                *
000375* Element of the PURIS Days-of-Supply batch subsystem.           *
000390*               @BANNER_END@                                     *
000400*                                                                *
000410*----------------------------------------------------------------*
000420*
000430*    DESCRIPTION
000440*
000450*    In-storage work table of accepted PRODNF entries.  COPYd
000600*    into PDIS0CMN's WORKING-STORAGE (built by 950-LOAD-AND-
000700*    VALIDATE-PRODUCTION) and used directly there to build
000800*    the production day series for PDIS0SUP.  No separate
000900*    CALLable exists for scanning production the way PDIS0DEM
001000*    and PDIS0DLV scan demand and delivery; PDIS0CMN carries
001050*    that day loop itself (see paragraph 330).  PRT-UUID backs
001060*    the UUID-exists / duplicate-equal reject rule at load time.
001070*
001080*    AMENDMENT HISTORY
001090*
001100*    DATE      INIT  TICKET    DESCRIPTION
001110*    --------  ----  --------  ------------------------------
001120*    09/16/05  LMK   CR-1344   ORIGINAL LAYOUT.
001130*
001140*----------------------------------------------------------------*
001150*
001200 01  PDIS-PRODUCTION-TABLE.
001300     05  PRT-COUNT                 PIC S9(04) COMP VALUE 0.
001400     05  FILLER                    PIC X(04).
001500     05  PRT-ENTRY OCCURS 500 TIMES INDEXED BY PRT-IX.
001600         10  PRT-UUID              PIC X(36).
001700         10  PRT-MATERIAL          PIC X(20).
001800         10  PRT-PARTNER           PIC X(16).
001900         10  PRT-SITE              PIC X(16).
002000         10  PRT-COMPLETION-DATE   PIC 9(08).
002100         10  PRT-QUANTITY          PIC S9(9)V9(2) COMP-3.
002200         10  FILLER                PIC X(04).

000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      pdisser.cpy                                               *
000500*      Copyright (c) Materialhof Data Services 1986, 2026.       *
000600*      All Rights Reserved.                                      *
000700*                                                                *
000800* Element of the PURIS Days-of-Supply batch subsystem.           *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*
001300*    DESCRIPTION
001400*
001500*    Day-indexed series tables passed on the CALL USING between
001600*    PDIS0CMN and the two calculation subprograms, PDIS0CUS and
001700*    PDIS0SUP.  Subscript 1 is always the forecast day that
001800*    coincides with PDIS-TODAY-CCYYMMDD; subscript PDIS-HORIZON-N
001900*    is the last day of the forecast horizon.  HORIZON-MAX bounds
002000*    how far out the horizon may run (the shop's forecast window
002100*    has never exceeded 35 days since the feed went live).
002200*
002300*    AMENDMENT HISTORY
002400*
002500*    DATE      INIT  TICKET    DESCRIPTION
002600*    --------  ----  --------  ------------------------------
002700*    03/14/85  TPC   CR-1180   ORIGINAL LAYOUT.
002800*
002900*----------------------------------------------------------------*
003000*
003100 01  PDIS-HORIZON-MAX                  PIC 9(02) VALUE 99.
003200 01  PDIS-QUANTITY-SERIES.
003300     05  QSR-QTY OCCURS 99 TIMES
003400                 PIC S9(9)V9(2) COMP-3.
003500 01  PDIS-QUANTITY-SERIES-2.
003600     05  QS2-QTY OCCURS 99 TIMES
003700                 PIC S9(9)V9(2) COMP-3.
003800 01  PDIS-RESULT-SERIES.
003900     05  DOS-VALUE OCCURS 99 TIMES
004000                 PIC S9(5)V9(4) COMP-3.
